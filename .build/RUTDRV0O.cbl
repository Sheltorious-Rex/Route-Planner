000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID.     RUTDRV0O.                                                
000400 AUTHOR.         K. LENZ.                                                 
000500 INSTALLATION.   SSFNEW SPEDITIONSVERFAHREN.                              
000600 DATE-WRITTEN.   1987-06-30.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH.                              
000900*                                                                         
001000*****************************************************************         
001100* Letzte Aenderung :: 2000-01-11                                          
001200* Letzte Version   :: A.01.02                                             
001300* Kurzbeschreibung :: Stapeltreiber Routenmetrik-Report                   
001400* Auftrag          :: SSFNEW-118                                          
001500*                                                                         
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001800*----------------------------------------------------------------*        
001900* Vers.   | Datum     | von | Kommentar                         *         
002000*---------|-----------|-----|-----------------------------------*         
002100* A.00.00 | 1987-06-30| kl  | Neuerstellung                               
002200* A.00.01 | 1991-11-04| bw  | Aufruf SSFRUT0M an HOS-Regel 11/10          
002300*         |           |     | Std. angepasst (Auftrag SSFNEW-42)          
002400* A.01.00 | 1998-12-03| hs  | Jahr-2000-Pruefung: keine Datums-           
002500*         |           |     | felder in diesem Programm betroffen         
002600* A.01.01 | 1999-02-18| hs  | B120-EINE-ZEILE-SCHREIBEN: Leerzeile        
002700*         |           |     | vor dem Fahrplanblock nachgezogen           
002800* A.01.02 | 2000-01-11| hs  | Jahr-2000-Umstellung abgeschlossen -        
002900*         |           |     | Produktionsfreigabe nach Jahres-            
003000*         |           |     | wechsel-Testlauf (SSFNEW-131)               
003100*----------------------------------------------------------------*        
003200*                                                                         
003300* Programmbeschreibung                                                    
003400* --------------------                                                    
003500* Liest die Routenauftraege von ROUTEIN satzweise, ruft je Satz           
003600* SSFRUT0M (Validierung, Fahrplan, Summen) und, wenn angenommen,          
003700* SSFRPT0M (Reportzeilen) auf und schreibt die Zeilen bzw. bei            
003800* Ablehnung die Fehlerzeile nach REPORTOUT. Keine Kontrollbruch-          
003900* summen ueber die Auftraege - jeder Auftrag steht fuer sich.             
004000*                                                                         
004100* Arbeitsweise in Kurzform:                                               
004200*   1. B000-VORLAUF oeffnet beide Dateien und liest den ersten            
004300*      Satz vor (Standard-Lesemuster dieses Hauses).                      
004400*   2. B100-VERARBEITUNG uebersetzt den Eingabesatz nach RUT-             
004500*      LINK-REC, ruft SSFRUT0M und - bei Annahme - SSFRPT0M auf           
004600*      und schreibt die Zeilen bzw. die Fehlerzeile.                      
004700*   3. B090-ENDE schliesst die Dateien und zeigt die Abschluss-           
004800*      zaehler (angenommen/abgelehnt) an.                                 
004900*                                                                         
005000******************************************************************        
005100*                                                                         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400*           SPECIAL-NAMES wie in allen SSFNEW-Modulen.                    
005500 SPECIAL-NAMES.                                                           
005600     SWITCH-15 IS ANZEIGE-VERSION                                         
005700         ON STATUS IS SHOW-VERSION                                        
005800     CLASS ALPHNUM IS "0123456789"                                        
005900                      "abcdefghijklmnopqrstuvwxyz"                        
006000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006100                      " .,;-_!$%&/=*+".                                   
006200*                                                                         
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500*           ROUTEIN  - Eingabedatei der Routenauftraege, ein Satz         
006600*           je Auftrag, Layout siehe RUTREQC                              
006700     SELECT ROUTE-IN-FILE    ASSIGN TO "ROUTEIN"                          
006800         ORGANIZATION  IS LINE SEQUENTIAL                                 
006900         FILE STATUS   IS FILE-STATUS.                                    
007000*           REPORTOUT - Ausgabedatei des Routenmetrik-Reports,            
007100*           Zeilen kommen fertig formatiert aus SSFRPT0M bzw.             
007200*           aus Z100-FEHLERZEILE bei einem abgelehnten Auftrag            
007300     SELECT REPORT-OUT-FILE  ASSIGN TO "REPORTOUT"                        
007400         ORGANIZATION  IS LINE SEQUENTIAL                                 
007500         FILE STATUS   IS FILE-STATUS-OUT.                                
007600*                                                                         
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900 FD  ROUTE-IN-FILE.                                                       
008000     COPY RUTREQC.                                                        
008100*                                                                         
008200 FD  REPORT-OUT-FILE.                                                     
008300*           Zeile des Ausgabereports, volle Breite 132 - tatsaech-        
008400*           lich genutzte Laenge liefert RPT-LINE-LEN mit, wird           
008500*           hier aber nicht ausgewertet (LINE SEQUENTIAL schneidet        
008600*           nachlaufende Leerzeichen beim Schreiben selbst ab)            
008700 01  REPORT-OUT-REC             PIC X(132).                               
008800*                                                                         
008900 WORKING-STORAGE SECTION.                                                 
009000*----------------------------------------------------------------*        
009100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
009200*----------------------------------------------------------------*        
009300 01          COMP-FELDER.                                                 
009400     05      C4-ANZ              PIC S9(04) COMP.                         
009500     05      C4-COUNT            PIC S9(04) COMP.                         
009600*           Index der B120-EINE-ZEILE-SCHREIBEN-Schleife                  
009700     05      C4-I1               PIC S9(04) COMP.                         
009800*           Abschlusszaehler fuer die B090-ENDE-Meldung                   
009900     05      C4-OK-ANZ           PIC S9(04) COMP VALUE ZERO.              
010000     05      C4-NOK-ANZ          PIC S9(04) COMP VALUE ZERO.              
010100*                                                                         
010200*           Cn-X/Cn-NUM: Standard-Pufferpaar dieses Hauses, in            
010300*           diesem Treiberprogramm ohne Verwendung, aus Konsistenz        
010400*           mit der COMP-FELDER-Gliederung der uebrigen Module            
010500*           belassen                                                      
010600     05      C4-X.                                                        
010700      10                         PIC X VALUE LOW-VALUE.                   
010800      10     C4-X2               PIC X.                                   
010900     05      C4-NUM REDEFINES C4-X                                        
011000                                 PIC S9(04) COMP.                         
011100*                                                                         
011200     05      C5-X.                                                        
011300      10                         PIC X VALUE LOW-VALUE.                   
011400      10     C5-X2               PIC X(05).                               
011500     05      C5-NUM REDEFINES C5-X                                        
011600                                 PIC S9(05)V9 COMP.                       
011700*                                                                         
011800     05      C9-X.                                                        
011900      10                         PIC X VALUE LOW-VALUE.                   
012000      10     C9-X2               PIC X(08).                               
012100     05      C9-NUM REDEFINES C9-X                                        
012200                                 PIC S9(04)V9(04) COMP.                   
012300     05      FILLER              PIC X(02).                               
012400*----------------------------------------------------------------*        
012500* Display-Felder: Praefix D                                               
012600*----------------------------------------------------------------*        
012700 01          DISPLAY-FELDER.                                              
012800*           Editierfeld fuer die Abschlusszaehler in B090-ENDE -          
012900*           Vorzeichen wird mitgefuehrt, obwohl beide Zaehler             
013000*           stets nicht-negativ sind (Standardmuster dieses Haus)         
013100     05      D-NUM4              PIC -9(04).                              
013200     05      FILLER              PIC X(02).                               
013300*----------------------------------------------------------------*        
013400* Felder mit konstantem Inhalt: Praefix K                                 
013500*----------------------------------------------------------------*        
013600 01          KONSTANTE-FELDER.                                            
013700     05      K-MODUL             PIC X(08) VALUE "RUTDRV0O".              
013800     05      K-VERSION-DATUM     PIC X(10) VALUE "2000-01-11".            
013900*           Textpraefix der Fehlerzeile, wortgleich wie von der           
014000*           Spezifikation gefordert (SPEC: REPORTS, "Error: ...")         
014100     05      K-FEHLERTEXT        PIC X(07) VALUE "Error: ".               
014200     05      FILLER              PIC X(02).                               
014300*----------------------------------------------------------------*        
014400* Conditional-Felder                                                      
014500*----------------------------------------------------------------*        
014600 01          SCHALTER.                                                    
014700     05      FILE-STATUS         PIC X(02).                               
014800         88  FILE-OK                         VALUE "00".                  
014900         88  FILE-NOK                        VALUE "01" THRU "99".        
015000     05      REC-STAT REDEFINES  FILE-STATUS.                             
015100*           erstes Byte des File-Status getrennt ansprechbar, um          
015200*           FILE-EOF (Status "1x") vom echten Fehler zu trennen           
015300        10   FILE-STATUS1        PIC X.                                   
015400         88  FILE-EOF                        VALUE "1".                   
015500         88  FILE-INVALID                    VALUE "2".                   
015600         88  FILE-PERMERR                    VALUE "3".                   
015700        10                       PIC X.                                   
015800*                                                                         
015900     05      FILE-STATUS-OUT     PIC X(02).                               
016000         88  FILE-OUT-OK                     VALUE "00".                  
016100         88  FILE-OUT-NOK                    VALUE "01" THRU "99".        
016200*           kein REC-STAT-Aequivalent fuer die Ausgabedatei - ein         
016300*           WRITE-Fehler auf REPORTOUT wird in diesem Programm            
016400*           nicht gesondert abgefangen (kein Vorkommen in der             
016500*           Praxis bei LINE SEQUENTIAL auf dem Stapelrechner)             
016600*                                                                         
016700     05      PRG-STATUS          PIC 9.                                   
016800         88  PRG-OK                          VALUE ZERO.                  
016900         88  PRG-NOK                         VALUE 1 THRU 9.              
017000         88  PRG-ABBRUCH                     VALUE 2.                     
017100*           PRG-ABBRUCH wird gesetzt, wenn eine der beiden Dateien        
017200*           beim Oeffnen scheitert - B100-VERARBEITUNG laeuft dann        
017300*           gar nicht erst an (siehe A100-STEUERUNG)                      
017400     05      FILLER              PIC X(02).                               
017500*----------------------------------------------------------------*        
017600* weitere Arbeitsfelder: Praefix W                                        
017700*----------------------------------------------------------------*        
017800 01          WORK-FELDER.                                                 
017900*           Sammelpuffer fuer die Fehlerzeile (Z100) und fuer die         
018000*           Abschlussmeldungen (B090) - nicht fuer normale Report-        
018100*           zeilen, die liefert SSFRPT0M bereits fertig                   
018200     05      W-ZEILE             PIC X(132).                              
018300     05      FILLER              PIC X(02).                               
018400*                                                                         
018500*           LNK-Bereich und Tabellen werden je Auftragssatz neu           
018600*           besetzt und unveraendert an SSFRUT0M/SSFRPT0M gereicht        
018700     COPY RUTLNKC.                                                        
018800     COPY RUTACTC.                                                        
018900     COPY RUTTOTC.                                                        
019000     COPY RUTRPTC.                                                        
019100*                                                                         
019200 PROCEDURE DIVISION.                                                      
019300*                                                                         
019400******************************************************************        
019500* Steuerungs-Section                                                      
019600* Stapelablauf fest vorgegeben: Vorlauf, dann je Satz Verarbeitung        
019700* bis Dateiende, dann Nachlauf - bricht bei einem Oeffnungsfehler         
019800* ohne Verarbeitung direkt zum Nachlauf durch (PRG-ABBRUCH).              
019900******************************************************************        
020000 A100-STEUERUNG SECTION.                                                  
020100 A100-00.                                                                 
020200     IF  SHOW-VERSION                                                     
020300         DISPLAY K-MODUL " vom: " K-VERSION-DATUM                         
020400         STOP RUN                                                         
020500     END-IF                                                               
020600*                                                                         
020700     PERFORM B000-VORLAUF                                                 
020800*                                                                         
020900     IF  PRG-ABBRUCH                                                      
021000         CONTINUE                                                         
021100     ELSE                                                                 
021200         PERFORM B100-VERARBEITUNG UNTIL FILE-EOF                         
021300     END-IF                                                               
021400*                                                                         
021500     PERFORM B090-ENDE                                                    
021600     STOP RUN                                                             
021700     .                                                                    
021800 A100-99.                                                                 
021900     EXIT.                                                                
022000*                                                                         
022100******************************************************************        
022200* Vorlauf: Dateien oeffnen, erster Satz lesen                             
022300* Scheitert eines der beiden OPENs, wird sofort PRG-ABBRUCH gesetz        
022400* und die Section ueber EXIT SECTION verlassen - kein Satz wird           
022500* gelesen oder verarbeitet.                                               
022600******************************************************************        
022700 B000-VORLAUF SECTION.                                                    
022800 B000-00.                                                                 
022900     PERFORM C000-INIT                                                    
023000*                                                                         
023100     OPEN INPUT  ROUTE-IN-FILE                                            
023200     IF  FILE-NOK                                                         
023300         DISPLAY "Fehler beim Oeffnen von ROUTEIN: " FILE-STATUS          
023400         SET PRG-ABBRUCH TO TRUE                                          
023500         EXIT SECTION                                                     
023600     END-IF                                                               
023700*                                                                         
023800     OPEN OUTPUT REPORT-OUT-FILE                                          
023900     IF  FILE-OUT-NOK                                                     
024000         DISPLAY "Fehler beim Oeffnen von REPORTOUT: "                    
024100                  FILE-STATUS-OUT                                         
024200         SET PRG-ABBRUCH TO TRUE                                          
024300         EXIT SECTION                                                     
024400     END-IF                                                               
024500*                                                                         
024600*           Standard-Lesemuster: erster Satz vor Schleifenbeginn,         
024700*           weitere Saetze am Ende von B100-VERARBEITUNG                  
024800     READ ROUTE-IN-FILE                                                   
024900         AT END                                                           
025000             SET FILE-EOF TO TRUE                                         
025100     END-READ                                                             
025200     .                                                                    
025300 B000-99.                                                                 
025400     EXIT.                                                                
025500*                                                                         
025600******************************************************************        
025700* Initialisierung von Feldern und Strukturen                              
025800******************************************************************        
025900 C000-INIT SECTION.                                                       
026000 C000-00.                                                                 
026100     SET  PRG-OK     TO TRUE                                              
026200     MOVE ZERO        TO C4-OK-ANZ                                        
026300     MOVE ZERO        TO C4-NOK-ANZ                                       
026400     MOVE SPACES      TO W-ZEILE                                          
026500     .                                                                    
026600 C000-99.                                                                 
026700     EXIT.                                                                
026800*                                                                         
026900******************************************************************        
027000* Verarbeitung eines Routenauftrags: validieren/berechnen,                
027100* Report formatieren, Zeilen schreiben, naechsten Satz lesen              
027200* (SPEC: BATCH FLOW / Batch driver, Schritt 3)                            
027300******************************************************************        
027400 B100-VERARBEITUNG SECTION.                                               
027500 B100-00.                                                                 
027600*           Eingabesatz in den Uebergabebereich fuer SSFRUT0M             
027700*           uebertragen (Feldnamen unterscheiden sich bewusst -           
027800*           RUT-REQUEST-REC ist Satzbild, LNK-* ist Schnittstelle)        
027900     MOVE RUT-ROUTE-ID        OF RUT-REQUEST-REC TO LNK-ROUTE-ID          
028000     MOVE RUT-TOTAL-MILES     OF RUT-REQUEST-REC                          
028100                                 TO LNK-TOTAL-MILES                       
028200     MOVE RUT-DEADHEAD-MILES  OF RUT-REQUEST-REC                          
028300                                 TO LNK-DEADHEAD-MILES                    
028400     MOVE RUT-REMAINING-HOURS OF RUT-REQUEST-REC                          
028500                                 TO LNK-REMAINING-HOURS                   
028600*                                                                         
028700*           Validierung, Fahrplanaufbau und Summierung                    
028800     CALL "SSFRUT0M" USING RUT-LINK-REC                                   
028900                            RUT-ACTIVITY-TABLE                            
029000                            RUT-TOTALS                                    
029100*                                                                         
029200     IF  LNK-RC-OK                                                        
029300*           Satz angenommen: Reportzeilen formatieren und                 
029400*           schreiben                                                     
029500         ADD  1 TO C4-OK-ANZ                                              
029600         CALL "SSFRPT0M" USING RUT-LINK-REC                               
029700                                RUT-ACTIVITY-TABLE                        
029800                                RUT-TOTALS                                
029900                                RUT-RPTLINE-TABLE                         
030000         PERFORM B110-ZEILEN-SCHREIBEN                                    
030100     ELSE                                                                 
030200*           Satz abgelehnt: nur die Fehlerzeile, kein Fahrplan            
030300*           (SPEC: "A rejected request produces only the error            
030400*           line; no schedule is produced")                               
030500         ADD  1 TO C4-NOK-ANZ                                             
030600         PERFORM Z100-FEHLERZEILE                                         
030700     END-IF                                                               
030800*                                                                         
030900     READ ROUTE-IN-FILE                                                   
031000         AT END                                                           
031100             SET FILE-EOF TO TRUE                                         
031200     END-READ                                                             
031300     .                                                                    
031400 B100-99.                                                                 
031500     EXIT.                                                                
031600*                                                                         
031700******************************************************************        
031800* alle von SSFRPT0M gelieferten Zeilen nach REPORTOUT schreiben           
031900* Reihenfolge ist die Ablagereihenfolge in RUT-RPTLINE - die              
032000* Tabelle wird nicht neu sortiert, SSFRPT0M liefert sie bereits           
032100* in Druckreihenfolge.                                                    
032200******************************************************************        
032300 B110-ZEILEN-SCHREIBEN SECTION.                                           
032400 B110-00.                                                                 
032500     PERFORM B120-EINE-ZEILE-SCHREIBEN                                    
032600         VARYING C4-I1 FROM 1 BY 1                                        
032700         UNTIL C4-I1 > RPT-LINE-COUNT                                     
032800     .                                                                    
032900 B110-99.                                                                 
033000     EXIT.                                                                
033100*                                                                         
033200******************************************************************        
033300* eine einzelne Reportzeile schreiben                                     
033400* Nur das erste RPT-LINE-LEN-Byte der Zeile zaehlt fachlich -             
033500* REPORT-OUT-REC ist aber die volle 132-Byte-Zeile, LINE                  
033600* SEQUENTIAL entfernt nachlaufende Leerzeichen beim Schreiben.            
033700******************************************************************        
033800 B120-EINE-ZEILE-SCHREIBEN SECTION.                                       
033900 B120-00.                                                                 
034000     SET  RPT-LINE-IDX TO C4-I1                                           
034100     MOVE RPT-LINE-VAL(RPT-LINE-IDX) TO REPORT-OUT-REC                    
034200     WRITE REPORT-OUT-REC                                                 
034300     .                                                                    
034400 B120-99.                                                                 
034500     EXIT.                                                                
034600*                                                                         
034700******************************************************************        
034800* Fehlerzeile fuer einen abgelehnten Routenauftrag schreiben              
034900* (SPEC: REPORTS, "Error: <validation message>")                          
035000******************************************************************        
035100 Z100-FEHLERZEILE SECTION.                                                
035200 Z100-00.                                                                 
035300     MOVE SPACES TO W-ZEILE                                               
035400     STRING K-FEHLERTEXT    DELIMITED BY SIZE                             
035500            LNK-ERROR-MSG   DELIMITED BY SIZE                             
035600                             INTO W-ZEILE                                 
035700     MOVE W-ZEILE            TO REPORT-OUT-REC                            
035800     WRITE REPORT-OUT-REC                                                 
035900     .                                                                    
036000 Z100-99.                                                                 
036100     EXIT.                                                                
036200*                                                                         
036300******************************************************************        
036400* Nachlauf: Dateien schliessen, Abschlussmeldung                          
036500* Bei PRG-ABBRUCH wurden die Dateien nie erfolgreich geoeffnet -          
036600* dann keine CLOSE-Anweisungen, nur die Abbruchmeldung auf der            
036700* Konsole.                                                                
036800******************************************************************        
036900 B090-ENDE SECTION.                                                       
037000 B090-00.                                                                 
037100     IF  PRG-ABBRUCH                                                      
037200         DISPLAY ">>> ABBRUCH !!! <<<"                                    
037300     ELSE                                                                 
037400         CLOSE ROUTE-IN-FILE                                              
037500         CLOSE REPORT-OUT-FILE                                            
037600*           Abschlusszaehler auf der Konsole, kein Bestandteil            
037700*           des Reports selbst (SPEC-NON-GOALS: keine Batch-              
037800*           Kontrollsummen im Report)                                     
037900         MOVE C4-OK-ANZ  TO D-NUM4                                        
038000         STRING "Auftraege angenommen : " DELIMITED BY SIZE               
038100                D-NUM4                    DELIMITED BY SIZE               
038200                                            INTO W-ZEILE                  
038300         DISPLAY W-ZEILE                                                  
038400         MOVE SPACES TO W-ZEILE                                           
038500         MOVE C4-NOK-ANZ TO D-NUM4                                        
038600         STRING "Auftraege abgelehnt  : " DELIMITED BY SIZE               
038700                D-NUM4                    DELIMITED BY SIZE               
038800                                            INTO W-ZEILE                  
038900         DISPLAY W-ZEILE                                                  
039000     END-IF                                                               
039100     .                                                                    
039200 B090-99.                                                                 
039300     EXIT.                                                                
039400*                                                                         
039500******************************************************************        
039600* ENDE Source-Programm                                                    
039700******************************************************************        
