000100*****************************************************************         
000200* RUTTOTC  --  Summenfelder Routenmetrik (je Routenauftrag)               
000300*                                                                         
000400* Letzte Aenderung :: 2000-01-11                                          
000500* Letzte Version   :: A.01.01                                             
000600* Kurzbeschreibung :: Gesamt-/Summenwerte aus SSFRUT0M fuer               
000700*                      den Report-Kopf (ROUTE METRICS SUMMARY)            
000800*                                                                         
000900*----------------------------------------------------------------*        
001000* Vers.   | Datum     | von | Kommentar                         *         
001100*---------|-----------|-----|-----------------------------------*         
001200* A.00.00 | 1987-06-09| kl  | Neuerstellung (SSFRUT-Projekt)              
001300* A.01.00 | 1999-02-18| hs  | Jahr-2000-Pruefung, unveraendert            
001400* A.01.01 | 2000-01-11| hs  | Jahr-2000-Umstellung abgeschlossen -        
001500*         |           |     | Produktionsfreigabe (SSFNEW-131)            
001600*----------------------------------------------------------------*        
001700*                                                                         
001800*****************************************************************         
001900 01   RUT-TOTALS.                                                         
002000     05   TOT-TOTAL-MILES        PIC S9(05)V9 COMP.                       
002100*           Echo TOTAL-MILES aus dem Auftragssatz                         
002200     05   TOT-DEADHEAD-MILES     PIC S9(05)V9 COMP.                       
002300*           Echo DEADHEAD-MILES aus dem Auftragssatz                      
002400     05   TOT-LOADED-MILES       PIC S9(05)V9 COMP.                       
002500*           TOT-TOTAL-MILES minus TOT-DEADHEAD-MILES                      
002600     05   TOT-DRIVING-TIME       PIC S9(04)V9(04) COMP.                   
002700*           Summe aller Fahrsegment-Dauern                                
002800     05   TOT-BREAK-TIME         PIC S9(04)V9(04) COMP.                   
002900*           Summe aller Pausen-Dauern                                     
003000     05   TOT-LOAD-UNLOAD-TIME   PIC S9(02)V99 COMP.                      
003100*           Laden + Entladen, Konstante 3.00                              
003200     05   TOT-TOTAL-TIME         PIC S9(04)V9(04) COMP.                   
003300*           Endzeit der letzten Aktivitaet                                
003400     05   FILLER                 PIC X(08).                               
