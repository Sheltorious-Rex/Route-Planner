000100*****************************************************************         
000200* RUTREQC  --  Satzbild Routenauftrag (Input-Datei ROUTEIN)               
000300*                                                                         
000400* Letzte Aenderung :: 2000-01-11                                          
000500* Letzte Version   :: A.01.01                                             
000600* Kurzbeschreibung :: Satzlayout fuer Frachtrouten-Eingabedatei           
000700*                                                                         
000800*----------------------------------------------------------------*        
000900* Vers.   | Datum    | von | Kommentar                           *        
001000*---------|----------|-----|-------------------------------------*        
001100* A.00.00 | 1987-06-09| kl | Neuerstellung (SSFRUT-Projekt)               
001200* A.00.01 | 1991-11-04| bw | Feld RUT-REMAINING-HOURS ergaenzt            
001300* A.01.00 | 1999-02-18| hs | Jahr-2000-Umstellung - keine Datumsf.        
001400*         |           |    | in diesem Satz, nur Pruefvermerk             
001500* A.01.01 | 2000-01-11| hs | Jahr-2000-Umstellung abgeschlossen -         
001600*         |           |    | Produktionsfreigabe (SSFNEW-131)             
001700*----------------------------------------------------------------*        
001800*                                                                         
001900* Ein Satz je Routenauftrag. Herkunft Spedition-Altsystem, daher          
002000* Praefix RUT- (Route). Alle numerischen Felder DISPLAY, Vorz.            
002100* im letzten Byte ueberlagert, wie von der Auftragserfassung              
002200* geliefert.                                                              
002300*                                                                         
002400*****************************************************************         
002500 01   RUT-REQUEST-REC.                                                    
002600     05   RUT-ROUTE-ID           PIC X(06).                               
002700*           eindeutiger Schluessel des Routenauftrags,                    
002800*           von der Stapelsteuerung vergeben                              
002900     05   RUT-TOTAL-MILES        PIC S9(05)V9.                            
003000*           Gesamt-Meilen der Route, muss >= 0 sein                       
003100     05   RUT-DEADHEAD-MILES     PIC S9(05)V9.                            
003200*           Leerfahrt-Meilen (ohne Ladung) am Beginn der Route            
003300     05   RUT-REMAINING-HOURS    PIC S9(02)V99.                           
003400*           Restliche Fahrstunden im aktuellen HOS-Fahrfenster            
003500     05   FILLER                 PIC X(28).                               
003600*           Reserve fuer kuenftige Erweiterungen des Satzbilds            
