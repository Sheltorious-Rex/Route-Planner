000100*****************************************************************         
000200* RUTACTC  --  Arbeitstabelle Fahreraktivitaeten (Schedule)               
000300*                                                                         
000400* Letzte Aenderung :: 2000-01-11                                          
000500* Letzte Version   :: A.01.01                                             
000600* Kurzbeschreibung :: Tabelle der Aktivitaetszeilen einer Route           
000700*                      (Laden / Fahren / Pause / Entladen)                
000800*                                                                         
000900*----------------------------------------------------------------*        
001000* Vers.   | Datum     | von | Kommentar                         *         
001100*---------|-----------|-----|-----------------------------------*         
001200* A.00.00 | 1987-06-09| kl  | Neuerstellung (SSFRUT-Projekt)              
001300* A.00.01 | 1993-08-20| bw  | Tabellengroesse auf 420 erweitert           
001400*         |           |     | (lange Fernrouten, Kundenmeldung)           
001500* A.01.00 | 1999-02-18| hs  | Jahr-2000-Pruefung - keine                  
001600*         |           |     | Datumsfelder in dieser Struktur             
001700* A.01.01 | 2000-01-11| hs  | Jahr-2000-Umstellung abgeschlossen -        
001800*         |           |     | Produktionsfreigabe (SSFNEW-131)            
001900*----------------------------------------------------------------*        
002000*                                                                         
002100* Nach dem Muster der SRC-LINE-Pufferstruktur aus SSFANO0M:               
002200* ein VAL/LEN-Paar-Eintrag je Tabellenzeile, dazu Zaehler und             
002300* Maximalgroesse als eigene 01-Ebenen-Felder.                             
002400*                                                                         
002500*****************************************************************         
002600 01   RUT-ACTIVITY-TABLE.                                                 
002700     05   RUT-ACTIVITY-COUNT     PIC S9(04) COMP VALUE ZERO.              
002800*           Anzahl belegter Zeilen in RUT-ACTIVITY                        
002900     05   RUT-ACTIVITY OCCURS 420 TIMES                                   
003000                        INDEXED BY RUT-ACT-IDX.                           
003100*              ACT-SEQ     -- laufende Nr. ab 1 (SPEC: 3 Stellen)         
003200         10   ACT-SEQ             PIC S9(03) COMP.                        
003300*              ACT-TYPE    -- "Loading"/"Driving"/                        
003400*                              "Break (10-hour rest)"/"Unloading"         
003500         10   ACT-TYPE            PIC X(20).                              
003600*              ACT-START   -- Beginnzeit in Stunden ab Routenstart        
003700         10   ACT-START           PIC S9(04)V9(04) COMP.                  
003800*              ACT-DURATION-- Dauer in Stunden                            
003900         10   ACT-DURATION        PIC S9(04)V9(04) COMP.                  
004000*              ACT-MILES   -- gefahrene Meilen, 0 wenn nicht              
004100*                              Fahren                                     
004200         10   ACT-MILES           PIC S9(05)V9 COMP.                      
004300*              ACT-NOTES   -- Freitext-Vermerk, siehe                     
004400*                              B300-SEGMENTNOTE                           
004500         10   ACT-NOTES           PIC X(30).                              
004600         10   FILLER              PIC X(05).                              
004700     05   FILLER                 PIC X(04).                               
004800*           Reserve am Tabellenende                                       
004900 01   RUT-MAX-ACTIVITIES         PIC S9(04) COMP VALUE 420.               
005000*           Bei Tabellenvergroesserung hier und in OCCURS anpassen        
