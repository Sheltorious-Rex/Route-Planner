000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID.     SSFRPT0M.                                                
000400 AUTHOR.         K. LENZ.                                                 
000500 INSTALLATION.   SSFNEW SPEDITIONSVERFAHREN.                              
000600 DATE-WRITTEN.   1987-06-22.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH.                              
000900*                                                                         
001000*****************************************************************         
001100* Letzte Aenderung :: 2000-01-11                                          
001200* Letzte Version   :: A.01.02                                             
001300* Kurzbeschreibung :: Reportaufbau Routenmetrik (Modul SSFRPT0)           
001400* Auftrag          :: SSFNEW-118                                          
001500*                                                                         
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001800*----------------------------------------------------------------*        
001900* Vers.   | Datum     | von | Kommentar                         *         
002000*---------|-----------|-----|-----------------------------------*         
002100* A.00.00 | 1987-06-22| kl  | Neuerstellung                               
002200* A.00.01 | 1991-11-04| bw  | Spaltenbreiten an HOS-Umstellung            
002300*         |           |     | angepasst (Auftrag SSFNEW-42)               
002400* A.01.00 | 1998-12-03| hs  | Jahr-2000-Pruefung: keine Datums-           
002500*         |           |     | felder in diesem Modul betroffen            
002600* A.01.01 | 1999-02-18| hs  | U200-FORMATZEIT: Abschneiden statt          
002700*         |           |     | Runden der Minuten korrigiert               
002800* A.01.02 | 2000-01-11| hs  | Jahr-2000-Umstellung abgeschlossen -        
002900*         |           |     | Produktionsfreigabe nach Jahres-            
003000*         |           |     | wechsel-Testlauf (SSFNEW-131)               
003100*----------------------------------------------------------------*        
003200*                                                                         
003300* Programmbeschreibung                                                    
003400* --------------------                                                    
003500* Formt die von SSFRUT0M gelieferte Aktivitaetstabelle und die            
003600* Summenfelder zu den beiden Reportblocks (Summenblock und                
003700* Fahrplanblock) des Routenmetrik-Reports. Liefert die fertigen           
003800* Zeilen in RUT-RPTLINE an RUTDRV0O zurueck; Dateizugriffe und            
003900* die Fehlerzeile bei einem abgelehnten Satz liegen beim Aufrufer.        
004000*                                                                         
004100* Arbeitsweise in Kurzform:                                               
004200*   1. B100-SUMMARYBLOCK baut die sieben Kennzahlenzeilen des             
004300*      Summenblocks aus RUT-TOTALS auf (Meilen ueber B110-MILES-          
004400*      TEXT, Zeiten ueber B120-ZEITTEXT formatiert).                      
004500*   2. B200-SCHEDULEBLOCK baut Kopf und Zeilen des Fahrplanblocks         
004600*      aus RUT-ACTIVITY-TABLE auf (je Aktivitaet B210-SCHEDULE-           
004700*      ZEILE).                                                            
004800*   3. B900-ZEILE-ABLEGEN legt jede fertige Zeile in RUT-RPTLINE          
004900*      ab - gemeinsamer Ausgang beider Blocks, daher zentral.             
005000*                                                                         
005100******************************************************************        
005200*                                                                         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500*           SPECIAL-NAMES wie in allen SSFNEW-Modulen.                    
005600 SPECIAL-NAMES.                                                           
005700     SWITCH-15 IS ANZEIGE-VERSION                                         
005800         ON STATUS IS SHOW-VERSION                                        
005900     CLASS ALPHNUM IS "0123456789"                                        
006000                      "abcdefghijklmnopqrstuvwxyz"                        
006100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006200                      " .,;-_!$%&/=*+".                                   
006300*                                                                         
006400 INPUT-OUTPUT SECTION.                                                    
006500 FILE-CONTROL.                                                            
006600*           Keine Dateien - reine Formatierungslogik. Die fertig          
006700*           formatierten Zeilen verlassen dieses Modul nur ueber          
006800*           die LINKAGE SECTION (RUT-RPTLINE-TABLE); Schreiben auf        
006900*           REPORTAUS ist ausschliesslich Aufgabe von RUTDRV0O.           
007000*                                                                         
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300*                                                                         
007400 WORKING-STORAGE SECTION.                                                 
007500*----------------------------------------------------------------*        
007600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
007700*----------------------------------------------------------------*        
007800 01          COMP-FELDER.                                                 
007900*           C4-ANZ/C4-COUNT: Standard-Zaehlerpaar dieses Hauses,          
008000*           in diesem Modul ohne Verwendung (siehe SSFRUT0M)              
008100     05      C4-ANZ              PIC S9(04) COMP.                         
008200     05      C4-COUNT            PIC S9(04) COMP.                         
008300*           Index der B210-SCHEDULEZEILE-Schleife in B200                 
008400     05      C4-I1               PIC S9(04) COMP.                         
008500*           Laufzeiger/Anfangs-/Laengenfeld der Linksbuendig-             
008600*           Routine U100-LINKSBUENDIG / U110-SUCHE-ANFANG                 
008700     05      C4-PTR              PIC S9(04) COMP.                         
008800     05      C4-ANF              PIC S9(04) COMP.                         
008900     05      C4-LEN              PIC S9(04) COMP.                         
009000*                                                                         
009100*           Cn-X/Cn-NUM: Standard-Pufferpaar dieses Hauses, hier          
009200*           nicht im Zugriff (siehe SSFRUT0M), aus Konsistenz mit         
009300*           der COMP-FELDER-Gliederung der uebrigen Module belass         
009400     05      C4-X.                                                        
009500      10                         PIC X VALUE LOW-VALUE.                   
009600      10     C4-X2               PIC X.                                   
009700     05      C4-NUM REDEFINES C4-X                                        
009800                                 PIC S9(04) COMP.                         
009900*                                                                         
010000     05      C5-X.                                                        
010100      10                         PIC X VALUE LOW-VALUE.                   
010200      10     C5-X2               PIC X(05).                               
010300     05      C5-NUM REDEFINES C5-X                                        
010400                                 PIC S9(05)V9 COMP.                       
010500*                                                                         
010600     05      C9-X.                                                        
010700      10                         PIC X VALUE LOW-VALUE.                   
010800      10     C9-X2               PIC X(08).                               
010900     05      C9-NUM REDEFINES C9-X                                        
011000                                 PIC S9(04)V9(04) COMP.                   
011100     05      FILLER              PIC X(02).                               
011200*----------------------------------------------------------------*        
011300* Felder mit konstantem Inhalt: Praefix K                                 
011400*----------------------------------------------------------------*        
011500 01          KONSTANTE-FELDER.                                            
011600     05      K-MODUL             PIC X(08) VALUE "SSFRPT0M".              
011700     05      K-VERSION-DATUM     PIC X(10) VALUE "2000-01-11".            
011800*           Titel- und Kopfzeilentexte wortgleich wie im Report           
011900*           gefordert (SPEC: REPORTS) - bei Formatierungsaenderung        
012000*           nur hier, nicht in B100/B200, anpassen                        
012100     05      K-TITEL-SUMME       PIC X(22)                                
012200                                 VALUE "ROUTE METRICS SUMMARY".           
012300     05      K-TITEL-PLAN        PIC X(25)                                
012400                             VALUE "DRIVER ACTIVITY SCHEDULE".            
012500*           Kopfzeile des Fahrplanblocks in zwei Stuecken, da eine        
012600*           PIC X(81)-Literalzeile die Spaltengrenze ueberschritte        
012700*           wuerde - wird in B200-SCHEDULEBLOCK per STRING vereint        
012800     05      K-KOPFZEILE-1       PIC X(49) VALUE                          
012900       "#    Activity             Start Time   End Time  ".               
013000     05      K-KOPFZEILE-2       PIC X(32) VALUE                          
013100       "   Duration     Miles      Notes".                                
013200*           Labeltexte des Summenblocks, auf 23 Stellen aufgefuell        
013300*           (SPEC: REPORTS, Summary block - 23-char label padding)        
013400     05      K-LABEL-TOTMI       PIC X(23) VALUE "Total Miles:".          
013500     05      K-LABEL-DEADMI      PIC X(23)                                
013600                                 VALUE "Deadhead Miles:".                 
013700     05      K-LABEL-LOADMI      PIC X(23) VALUE "Loaded Miles:".         
013800     05      K-LABEL-DRVZT       PIC X(23)                                
013900                                 VALUE "Total Driving Time:".             
014000     05      K-LABEL-PAUSZT      PIC X(23)                                
014100                                 VALUE "Total Break Time:".               
014200     05      K-LABEL-LADEZT      PIC X(23)                                
014300                                 VALUE "Load/Unload Time:".               
014400     05      K-LABEL-GESAMTZT    PIC X(23)                                
014500                                 VALUE "Total Route Time:".               
014600     05      FILLER              PIC X(04).                               
014700*----------------------------------------------------------------*        
014800* Conditional-Felder                                                      
014900*----------------------------------------------------------------*        
015000 01          SCHALTER.                                                    
015100     05      PRG-STATUS          PIC 9.                                   
015200*           PRG-OK/PRG-NOK nach SSFNEW-Standard, hier ohne                
015300*           produktive Pruefung - kein Dateizugriff in diesem Mod         
015400         88  PRG-OK                          VALUE ZERO.                  
015500         88  PRG-NOK                         VALUE 1 THRU 9.              
015600*           PRG-STATUS mitgefuehrt nach SSFNEW-Standard, in diesem        
015700*           Modul ohne Dateizugriff ohne praktische Wirkung               
015800     05      LJ-GEFUNDEN         PIC 9       VALUE ZERO.                  
015900         88  LJ-TREFFER                      VALUE 1.                     
016000*           wird von U110-SUCHE-ANFANG gesetzt, sobald die erste          
016100*           nicht-blanke Stelle der Linksbuendig-Routine gefunden         
016200*           wurde - haelt die PERFORM...UNTIL-Schleife in U100 an         
016300     05      FILLER              PIC X(02).                               
016400*----------------------------------------------------------------*        
016500* Display-Felder fuer die Ausgabe-Edition: Praefix D                      
016600*----------------------------------------------------------------*        
016700 01          DISPLAY-FELDER.                                              
016800*           Editierfelder fuer die numerische Textausgabe - je ein        
016900*           Feld pro Editiermuster, wie im gesamten SSFNEW-Bestand        
017000     05      D-MILES-ED          PIC ZZZZ9.9.                             
017100*           Meilenwerte, 1 Dezimale (SPEC: 1-decimal miles)               
017200     05      D-HOURS-ED          PIC ZZZ9.99.                             
017300*           Stundenwerte im Summenblock, 2 Dezimalen                      
017400     05      D-HHMM-HH           PIC 99.                                  
017500     05      D-HHMM-MM           PIC 99.                                  
017600*           Stunden- und Minutenanteil von U200-FORMATZEIT                
017700     05      D-SEQ-ED            PIC ZZ9.                                 
017800*           laufende Nummer der Fahrplanzeile, 3 Stellen                  
017900     05      FILLER              PIC X(02).                               
018000*----------------------------------------------------------------*        
018100* weitere Arbeitsfelder: Praefix W                                        
018200*----------------------------------------------------------------*        
018300 01          WORK-FELDER.                                                 
018400     05      W-ZEILE             PIC X(132).                              
018500*           Sammelpuffer der aktuell aufgebauten Reportzeile, wird        
018600*           am Ende jeder Teilzeile per B900-ZEILE-ABLEGEN in die         
018700*           Ausgabetabelle uebernommen                                    
018800     05      W-WERT-TEXT          PIC X(20).                              
018900*           formatierter Wertanteil einer Kennzahlenzeile                 
019000*           (Ergebnis von B110-MILESTEXT bzw. B120-ZEITTEXT)              
019100     05      W-MILES-WERT         PIC S9(05)V9    COMP.                   
019200*           Eingabewert von B110-MILESTEXT, wird je Aufruf neu            
019300*           belegt (kein laufender Zustand zwischen Aufrufen)             
019400     05      W-ZEIT-WERT          PIC S9(04)V9(04) COMP.                  
019500*           laufender Eingabewert der jeweils aufzubereitenden            
019600*           Kennzahl bzw. Aktivitaetszeit                                 
019700     05      W-ZEIT-MINUTEN       PIC S9(06)V9(04) COMP.                  
019800     05      W-MINUTEN-GANZ       PIC S9(06)      COMP.                   
019900*           Hilfsfelder der U200-FORMATZEIT-Umrechnung Std -> Min.        
020000     05      W-HHMM-TXT           PIC X(05).                              
020100*           Ergebnis von U200-FORMATZEIT im Format HH:MM                  
020200     05      W-SEQ-TXT            PIC X(04).                              
020300*           linksbuendige laufende Nummer fuer Spalte 1                   
020400     05      W-ZEIT-START         PIC X(12).                              
020500     05      W-ZEIT-ENDE          PIC X(12).                              
020600     05      W-ZEIT-DAUER         PIC X(12).                              
020700*           je eine Text-Spalte fuer Start-, End- und Dauerzeit,          
020800*           obwohl W-HHMM-TXT nur 5 Stellen liefert - Restbreite          
020900*           bleibt Leerzeichen bis zur naechsten Spalte                   
021000     05      W-ZEILE-MILES        PIC X(10).                              
021100*           Spaltenfelder der Fahrplanzeile, Breiten 4/12/12/12/10        
021200*           gemaess SPEC: REPORTS, Activity row columns                   
021300     05      W-LJ-QUELLE          PIC X(20).                              
021400*           Eingabefeld der Linksbuendig-Routine, vom Aufrufer vor        
021500*           PERFORM U100-LINKSBUENDIG besetzt                             
021600     05      W-LJ-ERGEBNIS        PIC X(20).                              
021700*           Ausgabefeld - linksbuendiges Ergebnis von U100                
021800     05      W-LJ-LAENGE          PIC S9(04) COMP.                        
021900*           Parameter/Ergebnis der Linksbuendig-Hilfsroutine U100         
022000     05      FILLER               PIC X(02).                              
022100*                                                                         
022200 LINKAGE SECTION.                                                         
022300*           vier Parameter in der vom Aufrufer RUTDRV0O festge-           
022400*           legten Reihenfolge: Kopf-/Fehlerbereich, Aktivitaets-         
022500*           tabelle, Summenfelder, Ausgabezeilenpuffer                    
022600     COPY RUTLNKC.                                                        
022700*           nur LNK-RC-OK wird von diesem Modul gesetzt                   
022800     COPY RUTACTC.                                                        
022900*           Eingabe fuer B200-SCHEDULEBLOCK, nicht veraendert             
023000     COPY RUTTOTC.                                                        
023100*           Eingabe fuer B100-SUMMARYBLOCK, nicht veraendert              
023200     COPY RUTRPTC.                                                        
023300*           Ausgabe dieses Moduls - einzige Struktur, die hier            
023400*           tatsaechlich befuellt wird                                    
023500*                                                                         
023600 PROCEDURE DIVISION USING RUT-LINK-REC                                    
023700                           RUT-ACTIVITY-TABLE                             
023800                           RUT-TOTALS                                     
023900                           RUT-RPTLINE-TABLE.                             
024000*                                                                         
024100******************************************************************        
024200* Steuerungs-Section                                                      
024300* Ruft die beiden Reportblocks in Druckreihenfolge auf; Pruefung          
024400* des Auftragssatzes liegt bereits hinter dem Modul (SSFRUT0M) -          
024500* dieses Modul formatiert nur, es lehnt nichts ab.                        
024600******************************************************************        
024700 A100-STEUERUNG SECTION.                                                  
024800 A100-00.                                                                 
024900*           Versionsanzeige (Schalter 15) - Stapelsteuerung ruft          
025000*           das Programm dazu ohne Parameter auf                          
025100     IF  SHOW-VERSION                                                     
025200         DISPLAY K-MODUL " vom: " K-VERSION-DATUM                         
025300         GOBACK                                                           
025400     END-IF                                                               
025500*                                                                         
025600     PERFORM C000-INIT                                                    
025700*                                                                         
025800**  ---> Summenblock (SPEC: REPORTS, ROUTE METRICS SUMMARY)               
025900     PERFORM B100-SUMMARYBLOCK                                            
026000*                                                                         
026100**  ---> Fahrplanblock (SPEC: REPORTS, DRIVER ACTIVITY SCHEDULE)          
026200     PERFORM B200-SCHEDULEBLOCK                                           
026300*                                                                         
026400*           LNK-RC-OK signalisiert dem Aufrufer, dass der Report          
026500*           vollstaendig aufgebaut wurde (dieses Modul kennt kein         
026600*           eigenen Fehlerfall)                                           
026700     SET LNK-RC-OK TO TRUE                                                
026800     GOBACK                                                               
026900     .                                                                    
027000 A100-99.                                                                 
027100     EXIT.                                                                
027200*                                                                         
027300******************************************************************        
027400* Initialisierung                                                         
027500* Zaehler der Ausgabezeilentabelle auf Null, da RUTDRV0O dieses           
027600* Modul je Auftragssatz neu aufruft (keine Zeilen des Vorgaenger-         
027700* satzes duerfen in RUT-RPTLINE ueberleben).                              
027800******************************************************************        
027900 C000-INIT SECTION.                                                       
028000 C000-00.                                                                 
028100*           einziges ruecksetzungspflichtiges Feld dieses Moduls -        
028200*           alle anderen Arbeitsfelder werden paragraphweise vor          
028300*           Gebrauch neu belegt                                           
028400     MOVE ZERO TO RPT-LINE-COUNT                                          
028500     .                                                                    
028600 C000-99.                                                                 
028700     EXIT.                                                                
028800*                                                                         
028900******************************************************************        
029000* Summenblock: Trennzeile, Titel, Trennzeile, sieben Kennzahlen-          
029100* zeilen, Leerzeile (SPEC: REPORTS, Label-Spalte auf 23 Stellen)          
029200*                                                                         
029300* Die Trenn- und Titelzeilen sind 85 Zeichen breit (SPEC: exact           
029400* 85-char separator lines) - W-ZEILE(1:85) deckt das ab, der Rest         
029500* der 132-Byte-Zeile bleibt Leerzeichen.                                  
029600******************************************************************        
029700 B100-SUMMARYBLOCK SECTION.                                               
029800 B100-00.                                                                 
029900*           Obere Trennzeile und Titel                                    
030000     MOVE SPACES      TO W-ZEILE                                          
030100     MOVE ALL "="     TO W-ZEILE(1:85)                                    
030200     PERFORM B900-ZEILE-ABLEGEN                                           
030300     MOVE SPACES      TO W-ZEILE                                          
030400     MOVE K-TITEL-SUMME TO W-ZEILE(1:22)                                  
030500     PERFORM B900-ZEILE-ABLEGEN                                           
030600     MOVE SPACES      TO W-ZEILE                                          
030700     MOVE ALL "="     TO W-ZEILE(1:85)                                    
030800     PERFORM B900-ZEILE-ABLEGEN                                           
030900*                                                                         
031000*           Kennzahl 1: Total Miles - Echo aus dem Auftragssatz,          
031100*           keine eigene Berechnung in diesem Modul                       
031200     MOVE TOT-TOTAL-MILES     TO W-MILES-WERT                             
031300     PERFORM B110-MILESTEXT                                               
031400     MOVE SPACES TO W-ZEILE                                               
031500     STRING K-LABEL-TOTMI DELIMITED BY SIZE                               
031600            W-WERT-TEXT   DELIMITED BY SIZE                               
031700                           INTO W-ZEILE                                   
031800     PERFORM B900-ZEILE-ABLEGEN                                           
031900*                                                                         
032000*           Kennzahl 2: Deadhead Miles - Echo aus dem Auftragssatz        
032100     MOVE TOT-DEADHEAD-MILES  TO W-MILES-WERT                             
032200     PERFORM B110-MILESTEXT                                               
032300     MOVE SPACES TO W-ZEILE                                               
032400     STRING K-LABEL-DEADMI DELIMITED BY SIZE                              
032500            W-WERT-TEXT   DELIMITED BY SIZE                               
032600                           INTO W-ZEILE                                   
032700     PERFORM B900-ZEILE-ABLEGEN                                           
032800*                                                                         
032900*           Kennzahl 3: Loaded Miles - von SSFRUT0M bereits               
033000*           berechnet (Total minus Deadhead), hier nur formatiert         
033100     MOVE TOT-LOADED-MILES    TO W-MILES-WERT                             
033200     PERFORM B110-MILESTEXT                                               
033300     MOVE SPACES TO W-ZEILE                                               
033400     STRING K-LABEL-LOADMI DELIMITED BY SIZE                              
033500            W-WERT-TEXT   DELIMITED BY SIZE                               
033600                           INTO W-ZEILE                                   
033700     PERFORM B900-ZEILE-ABLEGEN                                           
033800*                                                                         
033900*           Kennzahl 4: Total Driving Time - Summe der Fahrseg-           
034000*           mente, aus RUT-TOTALS (B400-TOTALS in SSFRUT0M)               
034100     MOVE TOT-DRIVING-TIME    TO W-ZEIT-WERT                              
034200     PERFORM B120-ZEITTEXT                                                
034300     MOVE SPACES TO W-ZEILE                                               
034400     STRING K-LABEL-DRVZT DELIMITED BY SIZE                               
034500            W-WERT-TEXT   DELIMITED BY SIZE                               
034600                           INTO W-ZEILE                                   
034700     PERFORM B900-ZEILE-ABLEGEN                                           
034800*                                                                         
034900*           Kennzahl 5: Total Break Time - Summe der Zwangspausen,        
035000*           kann bei kurzen Routen 0,00 sein                              
035100     MOVE TOT-BREAK-TIME      TO W-ZEIT-WERT                              
035200     PERFORM B120-ZEITTEXT                                                
035300     MOVE SPACES TO W-ZEILE                                               
035400     STRING K-LABEL-PAUSZT DELIMITED BY SIZE                              
035500            W-WERT-TEXT   DELIMITED BY SIZE                               
035600                           INTO W-ZEILE                                   
035700     PERFORM B900-ZEILE-ABLEGEN                                           
035800*                                                                         
035900*           Kennzahl 6: Load/Unload Time (konstant 3,00 Std.)             
036000     MOVE TOT-LOAD-UNLOAD-TIME TO W-ZEIT-WERT                             
036100     PERFORM B120-ZEITTEXT                                                
036200     MOVE SPACES TO W-ZEILE                                               
036300     STRING K-LABEL-LADEZT DELIMITED BY SIZE                              
036400            W-WERT-TEXT   DELIMITED BY SIZE                               
036500                           INTO W-ZEILE                                   
036600     PERFORM B900-ZEILE-ABLEGEN                                           
036700*                                                                         
036800*           Kennzahl 7: Total Route Time (Endzeit letzte Zeile) -         
036900*           deckt sich immer mit der Endzeit der Entladezeile             
037000     MOVE TOT-TOTAL-TIME      TO W-ZEIT-WERT                              
037100     PERFORM B120-ZEITTEXT                                                
037200     MOVE SPACES TO W-ZEILE                                               
037300     STRING K-LABEL-GESAMTZT DELIMITED BY SIZE                            
037400            W-WERT-TEXT   DELIMITED BY SIZE                               
037500                           INTO W-ZEILE                                   
037600     PERFORM B900-ZEILE-ABLEGEN                                           
037700*                                                                         
037800*           Leerzeile, trennt Summenblock vom Fahrplanblock               
037900     MOVE SPACES TO W-ZEILE                                               
038000     PERFORM B900-ZEILE-ABLEGEN                                           
038100     .                                                                    
038200 B100-99.                                                                 
038300     EXIT.                                                                
038400*                                                                         
038500******************************************************************        
038600* Meilenwert auf 1 Dezimale formatieren und linksbuendig als              
038700* "<n.n> miles" in W-WERT-TEXT ablegen (SPEC: BUSINESS RULES /            
038800* Arithmetic and rounding)                                                
038900******************************************************************        
039000 B110-MILESTEXT SECTION.                                                  
039100 B110-00.                                                                 
039200*           Eingabe ist W-MILES-WERT, Ergebnis W-WERT-TEXT                
039300*           numerisch edieren, dann Fuehrungsleerzeichen entfernen        
039400     MOVE W-MILES-WERT    TO D-MILES-ED                                   
039500     MOVE SPACES           TO W-LJ-QUELLE                                 
039600     MOVE D-MILES-ED        TO W-LJ-QUELLE(1:7)                           
039700     MOVE 7                 TO W-LJ-LAENGE                                
039800     PERFORM U100-LINKSBUENDIG                                            
039900*           Einheitentext " miles" anhaengen                              
040000     MOVE SPACES            TO W-WERT-TEXT                                
040100     STRING W-LJ-ERGEBNIS(1:7) DELIMITED BY SIZE                          
040200            " miles"           DELIMITED BY SIZE                          
040300                                INTO W-WERT-TEXT                          
040400     .                                                                    
040500 B110-99.                                                                 
040600     EXIT.                                                                
040700*                                                                         
040800******************************************************************        
040900* Stundenwert als "HH:MM (<n.nn> hours)" in W-WERT-TEXT ablegen           
041000* (SPEC: REPORTS, Summenblock)                                            
041100******************************************************************        
041200 B120-ZEITTEXT SECTION.                                                   
041300 B120-00.                                                                 
041400*           Eingabeparameter ist W-ZEIT-WERT, Ergebnis W-WERT-TEXT        
041500*           HH:MM-Anteil ueber U200-FORMATZEIT, Dezimalanteil per         
041600*           ROUNDED edieren (Summenblock zeigt beide Darstellung)         
041700     PERFORM U200-FORMATZEIT                                              
041800     COMPUTE D-HOURS-ED ROUNDED = W-ZEIT-WERT                             
041900     MOVE SPACES             TO W-LJ-QUELLE                               
042000     MOVE D-HOURS-ED          TO W-LJ-QUELLE(1:7)                         
042100     MOVE 7                   TO W-LJ-LAENGE                              
042200     PERFORM U100-LINKSBUENDIG                                            
042300     MOVE SPACES              TO W-WERT-TEXT                              
042400     STRING W-HHMM-TXT         DELIMITED BY SIZE                          
042500            " ("                DELIMITED BY SIZE                         
042600            W-LJ-ERGEBNIS(1:7)  DELIMITED BY SIZE                         
042700            " hours)"           DELIMITED BY SIZE                         
042800                                 INTO W-WERT-TEXT                         
042900     .                                                                    
043000 B120-99.                                                                 
043100     EXIT.                                                                
043200*                                                                         
043300******************************************************************        
043400* Fahrplanblock: Trennzeile, Titel, Trennzeile, Kopfzeile,                
043500* Trennzeile, eine Zeile je Aktivitaet, Trennzeile                        
043600******************************************************************        
043700 B200-SCHEDULEBLOCK SECTION.                                              
043800 B200-00.                                                                 
043900*           Obere Trennzeile und Titel                                    
044000     MOVE SPACES       TO W-ZEILE                                         
044100     MOVE ALL "="      TO W-ZEILE(1:85)                                   
044200     PERFORM B900-ZEILE-ABLEGEN                                           
044300     MOVE SPACES       TO W-ZEILE                                         
044400     MOVE K-TITEL-PLAN TO W-ZEILE(1:25)                                   
044500     PERFORM B900-ZEILE-ABLEGEN                                           
044600     MOVE SPACES       TO W-ZEILE                                         
044700     MOVE ALL "="      TO W-ZEILE(1:85)                                   
044800     PERFORM B900-ZEILE-ABLEGEN                                           
044900*                                                                         
045000*           Spaltenkopfzeile, aus zwei Literalen zusammengesetzt,         
045100*           da eine einzelne PIC X(81)-Konstante die uebliche             
045200*           Literalbreite dieses Hauses ueberschreiten wuerde             
045300     MOVE SPACES       TO W-ZEILE                                         
045400     STRING K-KOPFZEILE-1 DELIMITED BY SIZE                               
045500            K-KOPFZEILE-2 DELIMITED BY SIZE                               
045600                           INTO W-ZEILE                                   
045700     PERFORM B900-ZEILE-ABLEGEN                                           
045800*                                                                         
045900     MOVE SPACES       TO W-ZEILE                                         
046000     MOVE ALL "-"      TO W-ZEILE(1:85)                                   
046100     PERFORM B900-ZEILE-ABLEGEN                                           
046200*                                                                         
046300*           eine Zeile je Eintrag der Aktivitaetstabelle                  
046400     PERFORM B210-SCHEDULEZEILE                                           
046500         VARYING C4-I1 FROM 1 BY 1                                        
046600         UNTIL C4-I1 > RUT-ACTIVITY-COUNT                                 
046700*                                                                         
046800*           untere Trennzeile, schliesst den Fahrplanblock ab             
046900     MOVE SPACES       TO W-ZEILE                                         
047000     MOVE ALL "="      TO W-ZEILE(1:85)                                   
047100     PERFORM B900-ZEILE-ABLEGEN                                           
047200     .                                                                    
047300 B200-99.                                                                 
047400     EXIT.                                                                
047500*                                                                         
047600******************************************************************        
047700* Eine Zeile des Fahrplans aufbauen (SPEC: REPORTS, Activity row          
047800* columns - Breiten 4/20/12/12/12/10, dann Vermerktext)                   
047900******************************************************************        
048000 B210-SCHEDULEZEILE SECTION.                                              
048100 B210-00.                                                                 
048200     SET  RUT-ACT-IDX TO C4-I1                                            
048300*                                                                         
048400*           Spalte 1: laufende Nummer, 4 Stellen linksbuendig             
048500     MOVE ACT-SEQ(RUT-ACT-IDX)  TO D-SEQ-ED                               
048600     MOVE SPACES                 TO W-LJ-QUELLE                           
048700     MOVE D-SEQ-ED                TO W-LJ-QUELLE(1:3)                     
048800     MOVE 3                       TO W-LJ-LAENGE                          
048900     PERFORM U100-LINKSBUENDIG                                            
049000     MOVE SPACES                  TO W-SEQ-TXT                            
049100     MOVE W-LJ-ERGEBNIS(1:3)       TO W-SEQ-TXT(1:3)                      
049200*                                                                         
049300*           Spalte 2: Activity - ACT-TYPE wird unveraendert aus           
049400*           der Aktivitaetstabelle uebernommen (bereits 20 Stellen        
049500*           breit, kein eigenes Editierfeld notwendig)                    
049600*                                                                         
049700*           Spalte 3: Start Time (HH:MM der Aktivitaet)                   
049800     MOVE ACT-START(RUT-ACT-IDX) TO W-ZEIT-WERT                           
049900     PERFORM U200-FORMATZEIT                                              
050000     MOVE SPACES                  TO W-ZEIT-START                         
050100     MOVE W-HHMM-TXT               TO W-ZEIT-START(1:5)                   
050200*                                                                         
050300*           Spalte 4: End Time (Start + Dauer)                            
050400     COMPUTE W-ZEIT-WERT =                                                
050500             ACT-START(RUT-ACT-IDX) + ACT-DURATION(RUT-ACT-IDX)           
050600     PERFORM U200-FORMATZEIT                                              
050700     MOVE SPACES                  TO W-ZEIT-ENDE                          
050800     MOVE W-HHMM-TXT               TO W-ZEIT-ENDE(1:5)                    
050900*                                                                         
051000*           Spalte 5: Duration                                            
051100     MOVE ACT-DURATION(RUT-ACT-IDX) TO W-ZEIT-WERT                        
051200     PERFORM U200-FORMATZEIT                                              
051300     MOVE SPACES                  TO W-ZEIT-DAUER                         
051400     MOVE W-HHMM-TXT               TO W-ZEIT-DAUER(1:5)                   
051500*                                                                         
051600*           Spalte 6: Miles, 1 Dezimale, linksbuendig                     
051700     MOVE ACT-MILES(RUT-ACT-IDX) TO W-MILES-WERT                          
051800     MOVE W-MILES-WERT            TO D-MILES-ED                           
051900     MOVE SPACES                  TO W-LJ-QUELLE                          
052000     MOVE D-MILES-ED               TO W-LJ-QUELLE(1:7)                    
052100     MOVE 7                        TO W-LJ-LAENGE                         
052200     PERFORM U100-LINKSBUENDIG                                            
052300     MOVE SPACES                  TO W-ZEILE-MILES                        
052400     MOVE W-LJ-ERGEBNIS(1:7)       TO W-ZEILE-MILES(1:7)                  
052500*                                                                         
052600*           alle Spalten und den Vermerktext zur Zeile zusammen-          
052700*           fuegen; Spaltenbreiten 4/20/12/12/12/10 wie in SPEC           
052800     MOVE SPACES TO W-ZEILE                                               
052900     STRING W-SEQ-TXT(1:4)          DELIMITED BY SIZE                     
053000            ACT-TYPE(RUT-ACT-IDX)   DELIMITED BY SIZE                     
053100            W-ZEIT-START(1:12)      DELIMITED BY SIZE                     
053200            W-ZEIT-ENDE(1:12)       DELIMITED BY SIZE                     
053300            W-ZEIT-DAUER(1:12)      DELIMITED BY SIZE                     
053400            W-ZEILE-MILES(1:10)     DELIMITED BY SIZE                     
053500            ACT-NOTES(RUT-ACT-IDX)  DELIMITED BY SIZE                     
053600                                     INTO W-ZEILE                         
053700*           ACT-NOTES (Spalte 7) wird unveraendert angehaengt -           
053800*           von B300-SEGMENTNOTE in SSFRUT0M bereits fertig besetz        
053900     PERFORM B900-ZEILE-ABLEGEN                                           
054000     .                                                                    
054100 B210-99.                                                                 
054200     EXIT.                                                                
054300*                                                                         
054400******************************************************************        
054500* HH:MM aus W-ZEIT-WERT ermitteln, Ergebnis in W-HHMM-TXT                 
054600* (SPEC: BUSINESS RULES / Arithmetic and rounding - Minuten               
054700*  werden abgeschnitten, nicht gerundet)                                  
054800******************************************************************        
054900 U200-FORMATZEIT SECTION.                                                 
055000 U200-00.                                                                 
055100     COMPUTE W-ZEIT-MINUTEN = W-ZEIT-WERT * 60                            
055200*           W-ZEIT-MINUTEN hat 4 Dezimalen - MOVE schneidet ab            
055300*           (kein ROUNDED hier - Absicht, siehe Vers. A.01.01)            
055400     MOVE W-ZEIT-MINUTEN          TO W-MINUTEN-GANZ                       
055500     DIVIDE W-MINUTEN-GANZ BY 60                                          
055600             GIVING D-HHMM-HH                                             
055700             REMAINDER D-HHMM-MM                                          
055800     MOVE SPACES                  TO W-HHMM-TXT                           
055900     STRING D-HHMM-HH DELIMITED BY SIZE                                   
056000            ":"        DELIMITED BY SIZE                                  
056100            D-HHMM-MM  DELIMITED BY SIZE                                  
056200                        INTO W-HHMM-TXT                                   
056300     .                                                                    
056400 U200-99.                                                                 
056500     EXIT.                                                                
056600*                                                                         
056700******************************************************************        
056800* Fuehrende Leerzeichen in W-LJ-QUELLE entfernen (linksbuendig            
056900* ausrichten) - nach dem Tabellen-Suchmuster aus SSFANO0M                 
057000******************************************************************        
057100 U100-LINKSBUENDIG SECTION.                                               
057200 U100-00.                                                                 
057300     MOVE SPACES   TO W-LJ-ERGEBNIS                                       
057400     MOVE ZERO      TO LJ-GEFUNDEN                                        
057500     MOVE ZERO      TO C4-ANF                                             
057600*           erste nicht-blanke Stelle suchen (U110), oder Feld ist        
057700*           ganz leer - dann bleibt C4-ANF Null (siehe unten)             
057800     PERFORM U110-SUCHE-ANFANG                                            
057900         VARYING C4-PTR FROM 1 BY 1                                       
058000         UNTIL C4-PTR > W-LJ-LAENGE                                       
058100            OR LJ-TREFFER                                                 
058200*                                                                         
058300     IF  C4-ANF = ZERO                                                    
058400*           Feld bestand nur aus Leerzeichen - Ergebnis bleibt lee        
058500         MOVE 1 TO C4-ANF                                                 
058600     END-IF                                                               
058700     COMPUTE C4-LEN = W-LJ-LAENGE - C4-ANF + 1                            
058800     MOVE W-LJ-QUELLE(C4-ANF:C4-LEN) TO W-LJ-ERGEBNIS(1:C4-LEN)           
058900     .                                                                    
059000 U100-99.                                                                 
059100     EXIT.                                                                
059200*                                                                         
059300******************************************************************        
059400* Teilschritt von U100: erste nicht-blanke Stelle suchen                  
059500******************************************************************        
059600 U110-SUCHE-ANFANG SECTION.                                               
059700 U110-00.                                                                 
059800     IF  W-LJ-QUELLE(C4-PTR:1) NOT = SPACE                                
059900         SET  LJ-TREFFER TO TRUE                                          
060000         MOVE C4-PTR TO C4-ANF                                            
060100     END-IF                                                               
060200     .                                                                    
060300 U110-99.                                                                 
060400     EXIT.                                                                
060500*                                                                         
060600******************************************************************        
060700* Eine aufgebaute Zeile in RUT-RPTLINE ablegen                            
060800* Gemeinsamer Sammelpunkt beider Reportblocks - Laenge ist immer          
060900* 132, da RPT-LINE-VAL als volle Zeile definiert ist und RUTDRV0O         
061000* beim Schreiben nicht nach Inhalt, sondern nach RPT-LINE-LEN             
061100* abschneidet.                                                            
061200******************************************************************        
061300 B900-ZEILE-ABLEGEN SECTION.                                              
061400 B900-00.                                                                 
061500     ADD  1 TO RPT-LINE-COUNT                                             
061600     SET  RPT-LINE-IDX TO RPT-LINE-COUNT                                  
061700     MOVE W-ZEILE      TO RPT-LINE-VAL(RPT-LINE-IDX)                      
061800     MOVE 132           TO RPT-LINE-LEN(RPT-LINE-IDX)                     
061900     .                                                                    
062000 B900-99.                                                                 
062100     EXIT.                                                                
062200*                                                                         
062300******************************************************************        
062400* ENDE Source-Programm                                                    
062500******************************************************************        
