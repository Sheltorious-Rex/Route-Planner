000100*****************************************************************         
000200* RUTRPTC  --  Arbeitstabelle Reportzeilen (Routenmetrik-Report)          
000300*                                                                         
000400* Letzte Aenderung :: 2000-01-11                                          
000500* Letzte Version   :: A.01.01                                             
000600* Kurzbeschreibung :: Gibt die von SSFRPT0M formatierten Zeilen           
000700*                      an RUTDRV0O zum Schreiben auf REPORTAUS            
000800*                                                                         
000900*----------------------------------------------------------------*        
001000* Vers.   | Datum     | von | Kommentar                         *         
001100*---------|-----------|-----|-----------------------------------*         
001200* A.00.00 | 1987-06-09| kl  | Neuerstellung (SSFRUT-Projekt)              
001300* A.00.01 | 1993-08-20| bw  | Tabellengroesse auf 420 erweitert           
001400* A.01.00 | 1999-02-18| hs  | Jahr-2000-Pruefung, unveraendert            
001500* A.01.01 | 2000-01-11| hs  | Jahr-2000-Umstellung abgeschlossen -        
001600*         |           |     | Produktionsfreigabe (SSFNEW-131)            
001700*----------------------------------------------------------------*        
001800*                                                                         
001900* Aufbau wie der SRC-LINE-Puffer in SSFANO0M: VAL/LEN-Paar je             
002000* Zeile, Zaehler und Maximalgroesse als eigene 01-Ebenen-Felder.          
002100*                                                                         
002200*****************************************************************         
002300 01   RUT-RPTLINE-TABLE.                                                  
002400     05   RPT-LINE-COUNT          PIC S9(04) COMP VALUE ZERO.             
002500*           Anzahl belegter Zeilen in RPT-LINE                            
002600     05   RPT-LINE OCCURS 420 TIMES                                       
002700                    INDEXED BY RPT-LINE-IDX.                              
002800         10   RPT-LINE-VAL            PIC X(132).                         
002900         10   RPT-LINE-LEN            PIC S9(04) COMP.                    
003000     05   FILLER                  PIC X(04).                              
003100*           Reserve am Tabellenende                                       
003200 01   RUT-MAX-RPTLINES            PIC S9(04) COMP VALUE 420.              
