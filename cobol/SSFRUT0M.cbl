000100 IDENTIFICATION DIVISION.                                                 
000200*                                                                         
000300 PROGRAM-ID.     SSFRUT0M.                                                
000400 AUTHOR.         K. LENZ.                                                 
000500 INSTALLATION.   SSFNEW SPEDITIONSVERFAHREN.                              
000600 DATE-WRITTEN.   1987-06-09.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       NUR FUER INTERNEN GEBRAUCH.                              
000900*                                                                         
001000*****************************************************************         
001100* Letzte Aenderung :: 2000-01-11                                          
001200* Letzte Version   :: A.01.02                                             
001300* Kurzbeschreibung :: Routenmetrik-Rechner (SSF-Modul SSFRUT0)            
001400* Auftrag          :: SSFNEW-118                                          
001500*                                                                         
001600* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001800*----------------------------------------------------------------*        
001900* Vers.   | Datum     | von | Kommentar                         *         
002000*---------|-----------|-----|-----------------------------------*         
002100* A.00.00 | 1987-06-09| kl  | Neuerstellung                               
002200* A.00.01 | 1989-09-14| kl  | Pruefung DEADHEAD-MILES > TOTAL-            
002300*         |           |     | MILES nachgetragen (Fehlerbericht           
002400*         |           |     | Spedition Nord)                             
002500* A.00.02 | 1991-11-04| bw  | Umstellung auf HOS-Regel 11/10 Std.         
002600*         |           |     | (bisher 10/8) - Auftrag SSFNEW-42           
002700* A.01.00 | 1998-12-03| hs  | Jahr-2000-Pruefung: keine Datums-           
002800*         |           |     | felder in diesem Modul betroffen            
002900* A.01.01 | 1999-02-18| hs  | B300-SEGMENTNOTE: Grenzfall Meilen          
003000*         |           |     | genau auf Leerfahrt-Rest korrigiert         
003100* A.01.02 | 2000-01-11| hs  | Jahr-2000-Umstellung abgeschlossen -        
003200*         |           |     | Produktionsfreigabe nach Jahres-            
003300*         |           |     | wechsel-Testlauf (SSFNEW-131)               
003400*----------------------------------------------------------------*        
003500*                                                                         
003600* Programmbeschreibung                                                    
003700* --------------------                                                    
003800* Validiert einen Routenauftrag (5 Pruefregeln), baut daraus die          
003900* Aktivitaetstabelle (Laden / Fahren / Pause / Entladen) auf und          
004000* ermittelt die Summenfelder fuer den Routenmetrik-Report. Wird           
004100* von RUTDRV0O je Auftragssatz aufgerufen; Dateizugriffe erfolgen         
004200* ausschliesslich im Aufrufer.                                            
004300*                                                                         
004400* Arbeitsweise in Kurzform:                                               
004500*   1. B100-VERARBEITUNG prueft den Satz gegen die 5 Pruefregeln;         
004600*      bei Ablehnung wird LNK-ERROR-MSG besetzt und der Satz nicht        
004700*      weiter verarbeitet (RUTDRV0O schreibt die Fehlerzeile).            
004800*   2. B200-BAUSCHEDULE baut Zeile fuer Zeile die Aktivitaetstab.         
004900*      auf (Laden, ein oder mehrere Fahrsegmente mit ggf. Pausen,         
005000*      Entladen).                                                         
005100*   3. B400-TOTALS bildet die Summenfelder aus der fertigen Tab.          
005200*                                                                         
005300******************************************************************        
005400*                                                                         
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700*           SPECIAL-NAMES wie in allen SSFNEW-Modulen: Schalter 15        
005800*           zeigt die Versionsnummer an, CLASS ALPHNUM grenzt die         
005900*           in Auftragssaetzen zulaessigen Zeichen ein.                   
006000 SPECIAL-NAMES.                                                           
006100     SWITCH-15 IS ANZEIGE-VERSION                                         
006200         ON STATUS IS SHOW-VERSION                                        
006300     CLASS ALPHNUM IS "0123456789"                                        
006400                      "abcdefghijklmnopqrstuvwxyz"                        
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006600                      " .,;-_!$%&/=*+".                                   
006700*                                                                         
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000*           Keine Dateien - reine Rechenlogik. Saetze kommen und          
007100*           gehen ausschliesslich ueber die LINKAGE SECTION, vom          
007200*           Aufrufer RUTDRV0O satzweise per CALL uebergeben.              
007300*                                                                         
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*                                                                         
007700 WORKING-STORAGE SECTION.                                                 
007800*----------------------------------------------------------------*        
007900* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008000*----------------------------------------------------------------*        
008100 01          COMP-FELDER.                                                 
008200*           Schleifenzaehler, ausschliesslich binaer gefuehrt             
008300     05      C4-ANZ              PIC S9(04) COMP.                         
008400     05      C4-COUNT            PIC S9(04) COMP.                         
008500     05      C4-I1               PIC S9(04) COMP.                         
008600*           Indexfeld der B410-AKKUMULIERE-Schleife (Summierung)          
008700*                                                                         
008800*           Cn-X/Cn-NUM: Standard-Pufferpaar dieses Hauses fuer           
008900*           eine spaetere binaere Zwischenablage beliebiger Com-          
009000*           putational-Werte (LOW-VALUE-Byte + Wertbyte(s), per           
009100*           REDEFINES als COMP-Feld gelesen); in diesem Modul noch        
009200*           nicht im Zugriff, bleibt fuer kuenftige Erweiterungen         
009300*           des Moduls vorgehalten (Muster aus SSFANO0M).                 
009400     05      C4-X.                                                        
009500      10                         PIC X VALUE LOW-VALUE.                   
009600      10     C4-X2               PIC X.                                   
009700     05      C4-NUM REDEFINES C4-X                                        
009800                                 PIC S9(04) COMP.                         
009900*                                                                         
010000     05      C5-X.                                                        
010100      10                         PIC X VALUE LOW-VALUE.                   
010200      10     C5-X2               PIC X(05).                               
010300     05      C5-NUM REDEFINES C5-X                                        
010400                                 PIC S9(05)V9 COMP.                       
010500*                                                                         
010600     05      C9-X.                                                        
010700      10                         PIC X VALUE LOW-VALUE.                   
010800      10     C9-X2               PIC X(08).                               
010900     05      C9-NUM REDEFINES C9-X                                        
011000                                 PIC S9(04)V9(04) COMP.                   
011100     05      FILLER              PIC X(02).                               
011200*----------------------------------------------------------------*        
011300* Felder mit konstantem Inhalt: Praefix K                                 
011400*----------------------------------------------------------------*        
011500 01          KONSTANTE-FELDER.                                            
011600     05      K-MODUL             PIC X(08) VALUE "SSFRUT0M".              
011700     05      K-VERSION-DATUM     PIC X(10) VALUE "2000-01-11".            
011800*           Betriebskonstanten der HOS-Regel (SPEC: BUSINESS              
011900*           RULES / Operating constants) - absichtlich als                
012000*           Datenfelder gefuehrt statt als Literale im Code, damit        
012100*           eine kuenftige Gesetzesaenderung ohne Neukompilierung         
012200*           der Ablauflogik auskommt (nur hier aendern).                  
012300     05      K-SPEED             PIC S9(03)V9 COMP VALUE 55.0.            
012400*           Durchschnittsgeschwindigkeit 55 mph                           
012500     05      K-MAX-DRIVE-HOURS   PIC S9(02)V99 COMP VALUE 11.00.          
012600*           Max. Fahrstunden vor Zwangspause                              
012700     05      K-BREAK-HOURS       PIC S9(02)V99 COMP VALUE 10.00.          
012800*           Dauer der Zwangspause                                         
012900     05      K-LOAD-HOURS        PIC S9(02)V99 COMP VALUE 1.50.           
013000*           Ladezeit am Ausgangspunkt                                     
013100     05      K-UNLOAD-HOURS      PIC S9(02)V99 COMP VALUE 1.50.           
013200*           Entladezeit am Zielort                                        
013300*           Aktivitaetsarten, wortgleich wie vom Report erwartet -        
013400*           Aenderung hier wirkt auch auf B410-AKKUMULIERE, das           
013500*           per Textvergleich gegen K-TXT-DRIVE/-BREAK prueft.            
013600     05      K-TXT-LOAD          PIC X(20) VALUE "Loading".               
013700     05      K-TXT-DRIVE         PIC X(20) VALUE "Driving".               
013800     05      K-TXT-BREAK         PIC X(20)                                
013900                                 VALUE "Break (10-hour rest)".            
014000     05      K-TXT-UNLOAD        PIC X(20) VALUE "Unloading".             
014100*           Vermerktexte der einzelnen Aktivitaetsarten (SPEC:            
014200*           BATCH FLOW / Route Metrics Calculator, Schritte 1-3           
014300*           und BUSINESS RULES / Segment classification)                  
014400     05      K-NOTE-LOAD         PIC X(30)                                
014500                                 VALUE "Loading cargo at origin".         
014600     05      K-NOTE-UNLOAD       PIC X(30)                                
014700                       VALUE "Unloading cargo at destination".            
014800     05      K-NOTE-BREAK        PIC X(30)                                
014900                                 VALUE "Mandatory 10-hour rest".          
015000     05      K-NOTE-DEADHEAD     PIC X(30)                                
015100                                 VALUE "Deadhead (empty)".                
015200     05      K-NOTE-MIXED        PIC X(30)                                
015300                                 VALUE "Deadhead + Loaded".               
015400     05      K-NOTE-LOADED       PIC X(30)                                
015500                                 VALUE "Loaded haul".                     
015600     05      FILLER              PIC X(02).                               
015700*----------------------------------------------------------------*        
015800* Conditional-Felder                                                      
015900*----------------------------------------------------------------*        
016000 01          SCHALTER.                                                    
016100     05      PRG-STATUS          PIC 9.                                   
016200         88  PRG-OK                          VALUE ZERO.                  
016300         88  PRG-NOK                         VALUE 1 THRU 9.              
016400         88  PRG-ABBRUCH                     VALUE 2.                     
016500*           PRG-STATUS ist in diesem Modul nur mitgefuehrt (kein          
016600*           Dateizugriff, der abbrechen koennte) - Standardfeld           
016700*           aus dem SSFNEW-Rahmenwerk, in jedem Modul vorhanden.          
016800*                                                                         
016900     05      VALID-STATUS        PIC 9       VALUE ZERO.                  
017000         88  VALID-OK                        VALUE ZERO.                  
017100         88  VALID-NOK                       VALUE 1.                     
017200*           Ergebnis von B100-VERARBEITUNG: VALID-NOK unterdrueckt        
017300*           den Aufbau der Aktivitaetstabelle in A100-STEUERUNG.          
017400     05      FILLER                  PIC X(02).                           
017500*----------------------------------------------------------------*        
017600* weitere Arbeitsfelder: Praefix W                                        
017700*----------------------------------------------------------------*        
017800 01          WORK-FELDER.                                                 
017900     05      W-CURRENT-TIME      PIC S9(04)V9(04) COMP.                   
018000*           aktuelle Uhrzeit der Route, Stunden seit Routenstart          
018100     05      W-HOURS-UNTIL-BREAK PIC S9(04)V9(04) COMP.                   
018200*           verbleibende Fahrstunden bis zur naechsten Zwangspause        
018300*           startet mit LNK-REMAINING-HOURS, wird nach jeder Pause        
018400*           auf K-MAX-DRIVE-HOURS zurueckgesetzt (SPEC: Break             
018500*           insertion - "resets to the full 11 hours")                    
018600     05      W-MILES-DRIVEN      PIC S9(05)V9 COMP.                       
018700*           kumulierte gefahrene Meilen seit Routenstart - Basis          
018800*           fuer die Leerfahrt-Erkennung in B300-SEGMENTNOTE              
018900     05      W-MILES-REMAINING   PIC S9(05)V9 COMP.                       
019000*           noch zu fahrende Meilen; Abbruchkriterium der                 
019100*           Fahrschleife B220-FAHRSCHLEIFE                                
019200     05      W-MAX-MILES         PIC S9(05)V9 COMP.                       
019300*           max. Meilen vor der naechsten Zwangspause                     
019400*           (W-HOURS-UNTIL-BREAK * K-SPEED)                               
019500     05      W-SEGMENT-MILES     PIC S9(05)V9 COMP.                       
019600*           Meilen des aktuell aufgebauten Fahrsegments                   
019700     05      W-SEGMENT-DURATION  PIC S9(04)V9(04) COMP.                   
019800*           Dauer des aktuell aufgebauten Fahrsegments                    
019900     05      W-DEADHEAD-REST     PIC S9(05)V9 COMP.                       
020000*           noch offene Leerfahrt-Meilen ab aktuellem Segment             
020100     05      W-SEGMENT-NOTE      PIC X(30).                               
020200*           Vermerktext fuer das aktuell aufgebaute Fahrsegment           
020300     05      FILLER              PIC X(02).                               
020400*                                                                         
020500 LINKAGE SECTION.                                                         
020600*           RUT-LINK-REC - Auftragsechos, Returncode, Fehlertext          
020700*           RUT-ACTIVITY-TABLE - vom Modul aufgebaute Fahrplan-           
020800*           tabelle, wird an SSFRPT0M weitergereicht                      
020900*           RUT-TOTALS - hier ermittelte Summenfelder                     
021000     COPY RUTLNKC.                                                        
021100     COPY RUTACTC.                                                        
021200     COPY RUTTOTC.                                                        
021300*                                                                         
021400 PROCEDURE DIVISION USING RUT-LINK-REC                                    
021500                           RUT-ACTIVITY-TABLE                             
021600                           RUT-TOTALS.                                    
021700*                                                                         
021800******************************************************************        
021900* Steuerungs-Section                                                      
022000* Ruft Pruefung, Fahrplanaufbau und Summierung in der vom Aufruf-         
022100* ablauf vorgeschriebenen Reihenfolge auf; bei Ablehnung werden           
022200* Fahrplan und Summen nicht gebildet (SPEC: "A rejected request           
022300* produces only the error line; no schedule is produced").                
022400******************************************************************        
022500 A100-STEUERUNG SECTION.                                                  
022600 A100-00.                                                                 
022700     IF  SHOW-VERSION                                                     
022800         DISPLAY K-MODUL " vom: " K-VERSION-DATUM                         
022900         GOBACK                                                           
023000     END-IF                                                               
023100*                                                                         
023200     PERFORM C000-INIT                                                    
023300*                                                                         
023400**  ---> Pruefregeln 1 bis 5 in der vorgeschriebenen Reihenfolge          
023500     PERFORM B100-VERARBEITUNG                                            
023600*                                                                         
023700     IF  VALID-NOK                                                        
023800**      ---> abgelehnt: kein Fahrplan, keine Summen (Aufrufer             
023900**           schreibt die Fehlerzeile aus LNK-ERROR-MSG)                  
024000         CONTINUE                                                         
024100     ELSE                                                                 
024200**      ---> Aktivitaetstabelle aufbauen                                  
024300         PERFORM B200-BAUSCHEDULE                                         
024400**      ---> Summenfelder ermitteln                                       
024500         PERFORM B400-TOTALS                                              
024600     END-IF                                                               
024700*                                                                         
024800     GOBACK                                                               
024900     .                                                                    
025000 A100-99.                                                                 
025100     EXIT.                                                                
025200*                                                                         
025300******************************************************************        
025400* Initialisierung von Feldern und Strukturen                              
025500* Wird vor jeder Satzverarbeitung durchlaufen, da RUTDRV0O dieses         
025600* Modul je Auftragssatz neu aufruft (keine Resteinstellungen aus          
025700* dem Vorgaenger-Satz duerfen ueberleben).                                
025800******************************************************************        
025900 C000-INIT SECTION.                                                       
026000 C000-00.                                                                 
026100     INITIALIZE SCHALTER                                                  
026200                WORK-FELDER                                               
026300     SET VALID-OK    TO TRUE                                              
026400     SET LNK-RC-OK   TO TRUE                                              
026500     MOVE SPACES     TO LNK-ERROR-MSG                                     
026600     MOVE ZERO       TO RUT-ACTIVITY-COUNT                                
026700     .                                                                    
026800 C000-99.                                                                 
026900     EXIT.                                                                
027000*                                                                         
027100******************************************************************        
027200* Validierung des Routenauftrags (SPEC: BUSINESS RULES /                  
027300* Validation, in dieser Reihenfolge zu pruefen)                           
027400*                                                                         
027500* Jede Pruefregel verlaesst die Section sofort ueber EXIT SECTION,        
027600* sobald sie einen Fehler findet - die Reihenfolge der IFs ist            
027700* also die Pruefreihenfolge der Spezifikation und darf nicht              
027800* vertauscht werden (ein spaeterer Fehlertext wuerde sonst einen          
027900* frueheren verdecken, den die Spezifikation zuerst meldet).              
028000******************************************************************        
028100 B100-VERARBEITUNG SECTION.                                               
028200 B100-00.                                                                 
028300*           Regel 1: TOTAL-MILES darf nicht negativ sein                  
028400     IF  LNK-TOTAL-MILES OF RUT-LINK-REC < ZERO                           
028500         MOVE 1  TO LNK-RETURN-CODE                                       
028600         STRING "Total miles cannot be negative"                          
028700                 DELIMITED BY SIZE                                        
028800                 INTO LNK-ERROR-MSG                                       
028900         SET VALID-NOK TO TRUE                                            
029000         EXIT SECTION                                                     
029100     END-IF                                                               
029200*                                                                         
029300*           Regel 2: DEADHEAD-MILES darf nicht negativ sein               
029400     IF  LNK-DEADHEAD-MILES OF RUT-LINK-REC < ZERO                        
029500         MOVE 2  TO LNK-RETURN-CODE                                       
029600         STRING "Deadhead miles cannot be negative"                       
029700                 DELIMITED BY SIZE                                        
029800                 INTO LNK-ERROR-MSG                                       
029900         SET VALID-NOK TO TRUE                                            
030000         EXIT SECTION                                                     
030100     END-IF                                                               
030200*                                                                         
030300*           Regel 3: Leerfahrt darf die Gesamtmeilen nicht                
030400*           uebersteigen - sonst waere LOADED-MILES negativ               
030500     IF  LNK-DEADHEAD-MILES OF RUT-LINK-REC                               
030600             > LNK-TOTAL-MILES OF RUT-LINK-REC                            
030700         MOVE 3  TO LNK-RETURN-CODE                                       
030800         STRING "Deadhead miles cannot exceed total miles"                
030900                 DELIMITED BY SIZE                                        
031000                 INTO LNK-ERROR-MSG                                       
031100         SET VALID-NOK TO TRUE                                            
031200         EXIT SECTION                                                     
031300     END-IF                                                               
031400*                                                                         
031500*           Regel 4: REMAINING-HOURS darf nicht negativ sein              
031600     IF  LNK-REMAINING-HOURS OF RUT-LINK-REC < ZERO                       
031700         MOVE 4  TO LNK-RETURN-CODE                                       
031800         STRING "Remaining hours cannot be negative"                      
031900                 DELIMITED BY SIZE                                        
032000                 INTO LNK-ERROR-MSG                                       
032100         SET VALID-NOK TO TRUE                                            
032200         EXIT SECTION                                                     
032300     END-IF                                                               
032400*                                                                         
032500*           Regel 5: REMAINING-HOURS darf die maximale HOS-               
032600*           Fahrzeit (K-MAX-DRIVE-HOURS, z.Zt. 11 Std.) nicht             
032700*           uebersteigen                                                  
032800     IF  LNK-REMAINING-HOURS OF RUT-LINK-REC > K-MAX-DRIVE-HOURS          
032900         MOVE 5  TO LNK-RETURN-CODE                                       
033000         STRING "Remaining hours cannot exceed max driving "              
033100                 DELIMITED BY SIZE,                                       
033200                "hours (11)"                                              
033300                 DELIMITED BY SIZE                                        
033400                 INTO LNK-ERROR-MSG                                       
033500         SET VALID-NOK TO TRUE                                            
033600         EXIT SECTION                                                     
033700     END-IF                                                               
033800     .                                                                    
033900 B100-99.                                                                 
034000     EXIT.                                                                
034100*                                                                         
034200******************************************************************        
034300* Aufbau der Aktivitaetstabelle (SPEC: BATCH FLOW / Route Metrics         
034400* Calculator, Schritte 1 bis 3)                                           
034500*                                                                         
034600* Reihenfolge fest vorgegeben: immer genau eine Ladezeile, dann           
034700* beliebig viele Fahr-/Pausenzeilen, dann immer genau eine                
034800* Entladezeile - unabhaengig davon, ob unterwegs eine oder mehrere        
034900* Zwangspausen anfallen.                                                  
035000******************************************************************        
035100 B200-BAUSCHEDULE SECTION.                                                
035200 B200-00.                                                                 
035300*           Ausgangszustand: Uhr auf Null, noch keine Meile               
035400*           gefahren, Fahrfenster = Rest aus dem Auftragssatz,            
035500*           Restmeilen = Gesamtmeilen des Auftrags                        
035600     MOVE ZERO                            TO W-CURRENT-TIME               
035700     MOVE ZERO                            TO W-MILES-DRIVEN               
035800     MOVE LNK-REMAINING-HOURS OF RUT-LINK-REC                             
035900                                           TO W-HOURS-UNTIL-BREAK         
036000     MOVE LNK-TOTAL-MILES OF RUT-LINK-REC TO W-MILES-REMAINING            
036100*                                                                         
036200**  ---> Schritt 1: Laden am Ausgangspunkt                                
036300     PERFORM B210-FUEGE-LADEN                                             
036400*                                                                         
036500**  ---> Schritt 2: Fahrsegmente und Pausen, solange Meilen offen         
036600*           Sonderfall (vom Altsystem uebernommen): ist das               
036700*           Fahrfenster beim Start bereits erschoepft (REMAINING-         
036800*           HOURS = 0), liefert der erste Schleifendurchlauf ein          
036900*           Fahrsegment der Laenge Null, gefolgt von der ersten           
037000*           Zwangspause - erst danach beginnt echtes Fahren.              
037100     PERFORM B220-FAHRSCHLEIFE                                            
037200         UNTIL W-MILES-REMAINING <= ZERO                                  
037300*                                                                         
037400**  ---> Schritt 3: Entladen am Zielort                                   
037500     PERFORM B230-FUEGE-ENTLADEN                                          
037600     .                                                                    
037700 B200-99.                                                                 
037800     EXIT.                                                                
037900*                                                                         
038000******************************************************************        
038100* Aktivitaetszeile "Loading" anfuegen                                     
038200* Feste Dauer K-LOAD-HOURS (1,5 Std.), keine Meilen, Start bei der        
038300* aktuellen Uhrzeit (zu Beginn also Null).                                
038400******************************************************************        
038500 B210-FUEGE-LADEN SECTION.                                                
038600 B210-00.                                                                 
038700     PERFORM B500-NAECHSTE-ZEILE                                          
038800     MOVE K-TXT-LOAD     TO ACT-TYPE    (RUT-ACT-IDX)                     
038900     MOVE W-CURRENT-TIME  TO ACT-START   (RUT-ACT-IDX)                    
039000     MOVE K-LOAD-HOURS    TO ACT-DURATION(RUT-ACT-IDX)                    
039100     MOVE ZERO             TO ACT-MILES   (RUT-ACT-IDX)                   
039200     MOVE K-NOTE-LOAD      TO ACT-NOTES   (RUT-ACT-IDX)                   
039300     ADD  K-LOAD-HOURS     TO W-CURRENT-TIME                              
039400     .                                                                    
039500 B210-99.                                                                 
039600     EXIT.                                                                
039700*                                                                         
039800******************************************************************        
039900* Aktivitaetszeile "Unloading" anfuegen                                   
040000* Feste Dauer K-UNLOAD-HOURS (1,5 Std.), keine Meilen; Startzeit          
040100* ist die Uhrzeit nach dem letzten Fahr- oder Pausensegment.              
040200******************************************************************        
040300 B230-FUEGE-ENTLADEN SECTION.                                             
040400 B230-00.                                                                 
040500     PERFORM B500-NAECHSTE-ZEILE                                          
040600     MOVE K-TXT-UNLOAD    TO ACT-TYPE    (RUT-ACT-IDX)                    
040700     MOVE W-CURRENT-TIME   TO ACT-START   (RUT-ACT-IDX)                   
040800     MOVE K-UNLOAD-HOURS   TO ACT-DURATION(RUT-ACT-IDX)                   
040900     MOVE ZERO              TO ACT-MILES   (RUT-ACT-IDX)                  
041000     MOVE K-NOTE-UNLOAD     TO ACT-NOTES   (RUT-ACT-IDX)                  
041100     ADD  K-UNLOAD-HOURS    TO W-CURRENT-TIME                             
041200     .                                                                    
041300 B230-99.                                                                 
041400     EXIT.                                                                
041500*                                                                         
041600******************************************************************        
041700* Ein Fahrsegment aufbauen, ggf. gefolgt von einer Zwangspause            
041800* (SPEC: Route Metrics Calculator, Schritt 2a-2g; Business Rules          
041900*  / Break insertion)                                                     
042000******************************************************************        
042100 B220-FAHRSCHLEIFE SECTION.                                               
042200 B220-00.                                                                 
042300*           2a: maximale Meilen, die im restlichen Fahrfenster            
042400*           noch gefahren werden duerfen (Fenster * Geschwindig-          
042500*           keit)                                                         
042600     COMPUTE W-MAX-MILES ROUNDED =                                        
042700             W-HOURS-UNTIL-BREAK * K-SPEED                                
042800*                                                                         
042900*           2b: Segmentmeilen = Minimum aus Restmeilen und dem            
043000*           noch erlaubten Fahrfenster                                    
043100     IF  W-MILES-REMAINING < W-MAX-MILES                                  
043200         MOVE W-MILES-REMAINING  TO W-SEGMENT-MILES                       
043300     ELSE                                                                 
043400         MOVE W-MAX-MILES        TO W-SEGMENT-MILES                       
043500     END-IF                                                               
043600*                                                                         
043700*           2c: Segmentdauer = Segmentmeilen / Geschwindigkeit,           
043800*           auf 4 Dezimalstellen gerundet (SPEC: Arithmetic and           
043900*           rounding)                                                     
044000     COMPUTE W-SEGMENT-DURATION ROUNDED =                                 
044100             W-SEGMENT-MILES / K-SPEED                                    
044200*                                                                         
044300*           2d: Vermerktext des Segments (Leerfahrt/gemischt/             
044400*           beladen) ermitteln - siehe B300-SEGMENTNOTE                   
044500     PERFORM B300-SEGMENTNOTE                                             
044600*                                                                         
044700*           2e: Fahrzeile anfuegen                                        
044800     PERFORM B500-NAECHSTE-ZEILE                                          
044900     MOVE K-TXT-DRIVE       TO ACT-TYPE    (RUT-ACT-IDX)                  
045000     MOVE W-CURRENT-TIME     TO ACT-START   (RUT-ACT-IDX)                 
045100     MOVE W-SEGMENT-DURATION TO ACT-DURATION(RUT-ACT-IDX)                 
045200     MOVE W-SEGMENT-MILES    TO ACT-MILES   (RUT-ACT-IDX)                 
045300     MOVE W-SEGMENT-NOTE     TO ACT-NOTES   (RUT-ACT-IDX)                 
045400*                                                                         
045500*           2f: Uhrzeit, gefahrene/offene Meilen und Fahrfenster          
045600*           fortschreiben                                                 
045700     ADD  W-SEGMENT-DURATION TO W-CURRENT-TIME                            
045800     ADD  W-SEGMENT-MILES    TO W-MILES-DRIVEN                            
045900     SUBTRACT W-SEGMENT-MILES FROM W-MILES-REMAINING                      
046000     SUBTRACT W-SEGMENT-DURATION FROM W-HOURS-UNTIL-BREAK                 
046100*                                                                         
046200*           2g: Fahrfenster erschoepft und noch Meilen offen ->           
046300*           Zwangspause einfuegen und Fenster auf die maximale            
046400*           HOS-Fahrzeit zuruecksetzen (nicht auf REMAINING-HOURS         
046500*           aus dem Auftragssatz - SPEC: Break insertion)                 
046600     IF  W-HOURS-UNTIL-BREAK <= ZERO                                      
046700     AND W-MILES-REMAINING    > ZERO                                      
046800         PERFORM B500-NAECHSTE-ZEILE                                      
046900         MOVE K-TXT-BREAK     TO ACT-TYPE    (RUT-ACT-IDX)                
047000         MOVE W-CURRENT-TIME  TO ACT-START   (RUT-ACT-IDX)                
047100         MOVE K-BREAK-HOURS   TO ACT-DURATION(RUT-ACT-IDX)                
047200         MOVE ZERO             TO ACT-MILES   (RUT-ACT-IDX)               
047300         MOVE K-NOTE-BREAK     TO ACT-NOTES   (RUT-ACT-IDX)               
047400         ADD  K-BREAK-HOURS    TO W-CURRENT-TIME                          
047500         MOVE K-MAX-DRIVE-HOURS TO W-HOURS-UNTIL-BREAK                    
047600     END-IF                                                               
047700     .                                                                    
047800 B220-99.                                                                 
047900     EXIT.                                                                
048000*                                                                         
048100******************************************************************        
048200* Vermerktext des Fahrsegments ermitteln (SPEC: BUSINESS RULES /          
048300* Segment classification)                                                 
048400*                                                                         
048500* W-MILES-DRIVEN ist die kumulierte Meilenzahl VOR diesem Segment.        
048600* Liegt sie noch innerhalb der Leerfahrtstrecke, ist das Segment          
048700* ganz oder teilweise Leerfahrt; sonst ist es reine Ladungsfahrt.         
048800******************************************************************        
048900 B300-SEGMENTNOTE SECTION.                                                
049000 B300-00.                                                                 
049100     IF  W-MILES-DRIVEN < LNK-DEADHEAD-MILES OF RUT-LINK-REC              
049200*           Rest der noch offenen Leerfahrtstrecke ab diesem              
049300*           Segment                                                       
049400         COMPUTE W-DEADHEAD-REST =                                        
049500                 LNK-DEADHEAD-MILES OF RUT-LINK-REC                       
049600                 - W-MILES-DRIVEN                                         
049700         IF  W-SEGMENT-MILES <= W-DEADHEAD-REST                           
049800*               Segment liegt komplett in der Leerfahrtstrecke            
049900             MOVE K-NOTE-DEADHEAD TO W-SEGMENT-NOTE                       
050000         ELSE                                                             
050100*               Segment ueberschreitet die Leerfahrtstrecke -             
050200*               teils Leerfahrt, teils beladen                            
050300             MOVE K-NOTE-MIXED    TO W-SEGMENT-NOTE                       
050400         END-IF                                                           
050500     ELSE                                                                 
050600*           Leerfahrtstrecke bereits vollstaendig durchfahren             
050700         MOVE K-NOTE-LOADED       TO W-SEGMENT-NOTE                       
050800     END-IF                                                               
050900     .                                                                    
051000 B300-99.                                                                 
051100     EXIT.                                                                
051200*                                                                         
051300******************************************************************        
051400* naechste freie Zeile der Aktivitaetstabelle belegen                     
051500* Gemeinsame Hilfsroutine aller Zeilen-anfuegen-Paragraphen -             
051600* erhoeht den Zeilenzaehler, setzt den Tabellenindex und besetzt          
051700* die laufende Nummer (ACT-SEQ) der neuen Zeile.                          
051800******************************************************************        
051900 B500-NAECHSTE-ZEILE SECTION.                                             
052000 B500-00.                                                                 
052100     ADD  1 TO RUT-ACTIVITY-COUNT                                         
052200     SET  RUT-ACT-IDX TO RUT-ACTIVITY-COUNT                               
052300     MOVE RUT-ACTIVITY-COUNT TO ACT-SEQ(RUT-ACT-IDX)                      
052400     .                                                                    
052500 B500-99.                                                                 
052600     EXIT.                                                                
052700*                                                                         
052800******************************************************************        
052900* Summenfelder ermitteln (SPEC: Route Metrics Calculator,                 
053000* Schritt 4 / Route Metrics totals)                                       
053100******************************************************************        
053200 B400-TOTALS SECTION.                                                     
053300 B400-00.                                                                 
053400*           Echo der Eingabefelder und beladene Meilen                    
053500     MOVE LNK-TOTAL-MILES OF RUT-LINK-REC    TO TOT-TOTAL-MILES           
053600     MOVE LNK-DEADHEAD-MILES OF RUT-LINK-REC TO TOT-DEADHEAD-MILES        
053700     COMPUTE TOT-LOADED-MILES =                                           
053800             TOT-TOTAL-MILES - TOT-DEADHEAD-MILES                         
053900*                                                                         
054000*           Fahr- und Pausenzeit durch einmaligen Durchlauf der           
054100*           Aktivitaetstabelle aufsummieren (B410-AKKUMULIERE)            
054200     MOVE ZERO TO TOT-DRIVING-TIME                                        
054300     MOVE ZERO TO TOT-BREAK-TIME                                          
054400     PERFORM B410-AKKUMULIERE                                             
054500         VARYING C4-I1 FROM 1 BY 1                                        
054600         UNTIL C4-I1 > RUT-ACTIVITY-COUNT                                 
054700*                                                                         
054800*           Lade-/Entladezeit ist konstant 3,00 Std. (1,5 + 1,5)          
054900     COMPUTE TOT-LOAD-UNLOAD-TIME =                                       
055000             K-LOAD-HOURS + K-UNLOAD-HOURS                                
055100*                                                                         
055200*           Gesamtzeit der Route = Endzeit der letzten Zeile der          
055300*           Aktivitaetstabelle (immer die Entladezeile)                   
055400     SET  RUT-ACT-IDX TO RUT-ACTIVITY-COUNT                               
055500     COMPUTE TOT-TOTAL-TIME =                                             
055600             ACT-START(RUT-ACT-IDX) + ACT-DURATION(RUT-ACT-IDX)           
055700     .                                                                    
055800 B400-99.                                                                 
055900     EXIT.                                                                
056000*                                                                         
056100******************************************************************        
056200* Teilschritt der Summierung: eine Tabellenzeile verbuchen                
056300* Nur Fahr- und Pausenzeilen tragen zu den jeweiligen Summen bei;         
056400* Lade-/Entladezeilen sind bereits ueber K-LOAD-HOURS/K-UNLOAD-           
056500* HOURS in B400-TOTALS beruecksichtigt.                                   
056600******************************************************************        
056700 B410-AKKUMULIERE SECTION.                                                
056800 B410-00.                                                                 
056900     IF  ACT-TYPE(C4-I1) = K-TXT-DRIVE                                    
057000         ADD ACT-DURATION(C4-I1) TO TOT-DRIVING-TIME                      
057100     END-IF                                                               
057200     IF  ACT-TYPE(C4-I1) = K-TXT-BREAK                                    
057300         ADD ACT-DURATION(C4-I1) TO TOT-BREAK-TIME                        
057400     END-IF                                                               
057500     .                                                                    
057600 B410-99.                                                                 
057700     EXIT.                                                                
057800*                                                                         
057900******************************************************************        
058000* ENDE Source-Programm                                                    
058100******************************************************************        
