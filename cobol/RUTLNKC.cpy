000100*****************************************************************         
000200* RUTLNKC  --  LINK-REC fuer den Aufruf von SSFRUT0M / SSFRPT0M           
000300*                                                                         
000400* Letzte Aenderung :: 2000-01-11                                          
000500* Letzte Version   :: A.01.01                                             
000600* Kurzbeschreibung :: Uebergabebereich Hauptprogramm <--> Modul           
000700*                                                                         
000800*----------------------------------------------------------------*        
000900* Vers.   | Datum     | von | Kommentar                         *         
001000*---------|-----------|-----|-----------------------------------*         
001100* A.00.00 | 1987-06-09| kl  | Neuerstellung (SSFRUT-Projekt)              
001200* A.00.01 | 1991-11-04| bw  | LNK-REQUEST um REMAINING-HOURS              
001300*         |           |     | ergaenzt (HOS-Umstellung)                   
001400* A.01.00 | 1999-02-18| hs  | Jahr-2000-Pruefung, unveraendert            
001500* A.01.01 | 2000-01-11| hs  | Jahr-2000-Umstellung abgeschlossen -        
001600*         |           |     | Produktionsfreigabe (SSFNEW-131)            
001700*----------------------------------------------------------------*        
001800*                                                                         
001900* Wird von RUTDRV0O in WORKING-STORAGE gefuehrt und per CALL an           
002000* SSFRUT0M bzw. SSFRPT0M uebergeben; beide Module fassen die              
002100* Struktur in ihrer LINKAGE SECTION. Die Aktivitaetstabelle               
002200* (RUTACTC) und die Summenfelder (RUTTOTC) werden als eigene              
002300* CALL-Parameter mitgegeben, nicht hier verschachtelt.                    
002400*                                                                         
002500*****************************************************************         
002600 01   RUT-LINK-REC.                                                       
002700     05   LNK-FUNCTION           PIC X(02).                               
002800         88   LNK-FN-CALC              VALUE "CA".                        
002900         88   LNK-FN-REPORT            VALUE "RP".                        
003000*           "CA" = Schedule berechnen (SSFRUT0M)                          
003100*           "RP" = Report aufbauen    (SSFRPT0M)                          
003200     05   LNK-RETURN-CODE         PIC S9(04) COMP.                        
003300         88   LNK-RC-OK                VALUE ZERO.                        
003400         88   LNK-RC-FEHLER            VALUE 1 THRU 9999.                 
003500*           0      = Satz in Ordnung / Report aufgebaut                   
003600*           1 - 5  = Pruefregel-Nr. gemaess B100-VERARBEITUNG             
003700*           9999   = Programmabbruch - Aufrufer muss reagieren            
003800     05   LNK-ERROR-MSG           PIC X(60).                              
003900*           Klartext der Fehlermeldung fuer die "Error: "-Zeile           
004000     05   LNK-REQUEST.                                                    
004100*              Echo / Eingabe des Routenauftrags                          
004200         10   LNK-ROUTE-ID            PIC X(06).                          
004300         10   LNK-TOTAL-MILES         PIC S9(05)V9.                       
004400         10   LNK-DEADHEAD-MILES      PIC S9(05)V9.                       
004500         10   LNK-REMAINING-HOURS     PIC S9(02)V99.                      
004600     05   FILLER                  PIC X(20).                              
